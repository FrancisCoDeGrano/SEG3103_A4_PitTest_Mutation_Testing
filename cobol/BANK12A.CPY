000100*****************************************************************
000200* COPYBOOK.    BANK12A
000300* TITULO.      CAMPOS DE LA CALCULADORA FINANCIERA - UNIZARBANK
000400* DESCRIPCION. LAYOUT DE LA SOLICITUD DE CALCULO (INTERES
000500*              COMPUESTO, CUOTA DE PRESTAMO, PRUEBA DE PRIMALIDAD)
000600*              Y DEL RESULTADO DEVUELTO POR BANK12. DOS GRUPOS DE
000700*              CAMPOS AL NIVEL 05, DESTINADOS A COLGAR CADA UNO
000800*              DE SU PROPIO 01 EN EL PROGRAMA LLAMADOR.
000900*****************************************************************
001000*  HISTORIAL DE CAMBIOS
001100*---------------------------------------------------------------
001200*  FECHA       PROGRAMADOR   PETICION    DESCRIPCION
001300*  ----------  ------------  ----------  ------------------------
001400*  1994-04-02  P.SORIA       SIS-0155    CREACION INICIAL PARA LA SIS-0155
001500*                                        CALCULADORA DE INTERES   SIS-0155
001600*                                        COMPUESTO.               SIS-0155
001700*  1994-09-17  P.SORIA       SIS-0161    ALTA DE CAMPOS DE CUOTA  SIS-0161
001800*                                        DE PRESTAMO (CAL-MESES). SIS-0161
001900*  1995-01-30  P.SORIA       SIS-0167    ALTA DE CAL-NUMERO PARA  SIS-0167
002000*                                        LA PRUEBA DE PRIMALIDAD. SIS-0167
002100*  1998-10-06  R.CALVO       Y2K-0007    REVISADO - SIN CAMPOS DE Y2K-0007
002200*                                        FECHA, NO AFECTADO.      Y2K-0007
002300*  2002-11-30  P.SORIA       SIS-0195    ALTA DE CAL-PRINCIPAL-R  SIS-0195
002400*                                        PARA VALIDACION EN BANK1 SIS-0195
002500*  2005-03-07  P.SORIA       SIS-0206    CAL-PRINCIPAL Y          SIS-0206
002600*                                        RES-IMPORTE SE PARTEN EN SIS-0206
002700*                                        ENTERO/DECIMAL, IGUAL    SIS-0206
002800*                                        QUE EL IMPORTE DEL RESTO SIS-0206
002900*                                        DEL APLICATIVO (BANK11A) SIS-0206
003000*                                        SE AÑADEN LAS VISTAS     SIS-0206
003100*                                        -V99 PARA LA ARITMETICA  SIS-0206
003200*                                        DECIMAL DE BANK12.       SIS-0206
003300*****************************************************************
003400*----------------  SOLICITUD DE CALCULO  ------------------------
003500     02  CAL-SOLICITUD.
003600*        FUNCION SOLICITADA
003700         05  CAL-FUNCION         PIC X(01).
003800             88  CAL-FUNC-COMPUESTO     VALUE "C".
003900             88  CAL-FUNC-PRESTAMO      VALUE "L".
004000             88  CAL-FUNC-PRIMO         VALUE "P".
004100*        PRINCIPAL (FUNCIONES C Y L). PARTIDO EN ENTERO/DECIMAL
004200*        COMO EL IMPORTE EN EL RESTO DEL APLICATIVO (SIS-0206)
004300         05  CAL-PRINCIPAL.
004400             10  CAL-PRINCIPAL-ENT      PIC S9(11).
004500             10  CAL-PRINCIPAL-DEC      PIC 9(02).
004600*        VISTA REDEFINIDA DEL PRINCIPAL SIN DECIMAL IMPLICITO,
004700*        PARA COMPARACIONES DE VALIDACION (SIS-0155)
004800         05  CAL-PRINCIPAL-R REDEFINES CAL-PRINCIPAL
004900                                 PIC S9(13).
005000*        VISTA REDEFINIDA DEL PRINCIPAL CON DECIMAL IMPLICITO,
005100*        PARA SU USO EN LA ARITMETICA DE INTERES COMPUESTO Y CUOTA
005200*        PRESTAMO Y SU EDICION EN EL INFORME (SIS-0206).
005300         05  CAL-PRINCIPAL-V99 REDEFINES CAL-PRINCIPAL
005400                                 PIC S9(11)V99.
005500*        TASA ANUAL (C) O MENSUAL (L), EN TANTO POR UNO
005600         05  CAL-TASA            PIC S9(1)V9(10).
005700*        VISTA REDEFINIDA DE LA TASA SIN DECIMAL IMPLICITO, PARA
005800*        LA COMPROBACION DE SIGNO EN VALIDACION (SIS-0198)
005900         05  CAL-TASA-R REDEFINES CAL-TASA
006000                                 PIC S9(11).
006100*        PLAZO EN ANOS (FUNCION C)
006200         05  CAL-ANOS            PIC 9(04).
006300*        PERIODOS DE CAPITALIZACION POR ANO (FUNCION C)
006400         05  CAL-FRECUENCIA      PIC 9(04).
006500*        PLAZO EN MESES (FUNCION L)
006600         05  CAL-MESES           PIC 9(04).
006700*        ENTERO A COMPROBAR (FUNCION P)
006800         05  CAL-NUMERO          PIC S9(09).
006900*        HOLGURA PARA FUTURAS AMPLIACIONES DEL REGISTRO
007000         05  FILLER              PIC X(05).
007100*----------------  RESULTADO DEL CALCULO  ------------------------
007200     02  CAL-RESULTADO.
007300*        ESTADO DEL CALCULO
007400         05  RES-ESTADO          PIC X(02).
007500             88  RES-OK                 VALUE "OK".
007600             88  RES-ERROR              VALUE "ER".
007700*        IMPORTE RESULTADO (FUNCIONES C Y L). ENTERO/DECIMAL
007800*        COMO EL RESTO DEL APLICATIVO (SIS-0206)
007900         05  RES-IMPORTE.
008000             10  RES-IMPORTE-ENT        PIC S9(11).
008100             10  RES-IMPORTE-DEC        PIC 9(02).
008200*        VISTA REDEFINIDA DEL IMPORTE RESULTADO SIN DECIMAL
008300*        IMPLICITO (SIS-0206)
008400         05  RES-IMPORTE-R REDEFINES RES-IMPORTE
008500                                 PIC S9(13).
008600*        VISTA REDEFINIDA DEL IMPORTE RESULTADO CON DECIMAL
008700*        IMPLICITO, PARA LA ARITMETICA DE 0210/0220 Y SU EDICION
008800*        EN LA LINEA DE DETALLE DEL INFORME (SIS-0206).
008900         05  RES-IMPORTE-V99 REDEFINES RES-IMPORTE
009000                                 PIC S9(11)V99.
009100*        VEREDICTO DE PRIMALIDAD (FUNCION P)
009200         05  RES-PRIMO           PIC X(01).
009300             88  RES-ES-PRIMO           VALUE "Y".
009400             88  RES-NO-ES-PRIMO        VALUE "N".
009500*        HOLGURA PARA FUTURAS AMPLIACIONES DEL REGISTRO
009600         05  FILLER              PIC X(04).
