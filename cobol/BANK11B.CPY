000100*****************************************************************
000200* COPYBOOK.    BANK11B
000300* TITULO.      CAMPOS DE SOLICITUD DE MOVIMIENTO - UNIZARBANK
000400* DESCRIPCION. LAYOUT DEL FICHERO DE SOLICITUDES DE MOVIMIENTO
000500*              (DEPOSITO, RETIRO, TRASPASO, INTERES, CIERRE) QUE
000600*              EL PROCESO BANK11 APLICA CONTRA EL MAESTRO DE
000700*              CUENTAS. FICHERO SECUENCIAL, EN ORDEN DE LLEGADA.
000800*              ESCRITO A NIVEL 05 - VER BANK11A.
000900*****************************************************************
001000*  HISTORIAL DE CAMBIOS
001100*---------------------------------------------------------------
001200*  FECHA       PROGRAMADOR   PETICION    DESCRIPCION
001300*  ----------  ------------  ----------  ------------------------
001400*  1991-11-20  M.OLIVAN      SIS-0102    CREACION INICIAL PARA EL SIS-0102
001500*                                        BATCH DE MOVIMIENTOS.    SIS-0102
001600*  1993-06-11  M.OLIVAN      SIS-0119    ALTA DE MOV-CTA-DESTINO  SIS-0119
001700*                                        PARA SOPORTAR TRASPASOS  SIS-0119
001800*                                        ENTRE CUENTAS.           SIS-0119
001900*  1998-10-06  R.CALVO       Y2K-0007    REVISION DE MOV-FECHA A  Y2K-0007
002000*                                        CCYYMMDD.                Y2K-0007
002100*  2001-09-25  P.SORIA       SIS-0188    ALTA DE 88-NIVELES PARA  SIS-0188
002200*                                        LOS CODIGOS DE OPERACION SIS-0188
002300*  2005-03-07  P.SORIA       SIS-0206    MOV-IMPORTE SE PARTE EN  SIS-0206
002400*                                        MOV-IMPORTE-ENT Y -DEC,  SIS-0206
002500*                                        CON DOS VISTAS REDEFINI- SIS-0206
002600*                                        DAS MAS (CENTIMOS Y      SIS-0206
002700*                                        DECIMAL IMPLICITO), IGUA SIS-0206
002800*                                        QUE EL SALDO DE CUENTA   SIS-0206
002900*                                        (VER BANK11A).           SIS-0206
003000*****************************************************************
003100*        NUMERO DE CUENTA SOBRE LA QUE SE APLICA LA OPERACION
003200     10  MOV-CTA-NUMERO          PIC X(10).
003300*        CODIGO DE OPERACION SOLICITADA
003400     10  MOV-COD-OPER            PIC X(01).
003500         88  MOV-OP-DEPOSITO             VALUE "D".
003600         88  MOV-OP-RETIRO               VALUE "W".
003700         88  MOV-OP-TRASPASO             VALUE "T".
003800         88  MOV-OP-INTERES              VALUE "I".
003900         88  MOV-OP-CIERRE               VALUE "X".
004000*        CUENTA DESTINO DEL TRASPASO (EN BLANCO SI NO APLICA)
004100     10  MOV-CTA-DESTINO         PIC X(10).
004200*        IMPORTE DE LA OPERACION (SE IGNORA EN I Y X). PARTIDO EN
004300*        ENTERO/DECIMAL COMO EL RESTO DEL APLICATIVO (SIS-0206).
004400     10  MOV-IMPORTE.
004500         15  MOV-IMPORTE-ENT     PIC S9(11).
004600         15  MOV-IMPORTE-DEC     PIC 9(02).
004700*        VISTA REDEFINIDA DEL IMPORTE EN CENTIMOS, SIN DECIMAL
004800*        IMPLICITO, PARA SUMARLO/RESTARLO DIRECTAMENTE CONTRA
004900*        CTA-SALDO-R Y CTA-RETIRADO-HOY-R (SIS-0206).
005000     10  MOV-IMPORTE-R REDEFINES MOV-IMPORTE
005100                                 PIC S9(13).
005200*        VISTA REDEFINIDA DEL IMPORTE CON DECIMAL IMPLICITO, PARA
005300*        SU EDICION EN LA LINEA DE DETALLE DEL INFORME (SIS-0206).
005400     10  MOV-IMPORTE-V99 REDEFINES MOV-IMPORTE
005500                                 PIC S9(11)V99.
005600*        DESCRIPCION LIBRE DE LA OPERACION
005700     10  MOV-DESCRIPCION         PIC X(30).
005800*        FECHA DE NEGOCIO (CCYYMMDD) DE LA SOLICITUD
005900     10  MOV-FECHA               PIC 9(08).
006000*        VISTA REDEFINIDA DE LA FECHA POR COMPONENTES (Y2K-0007)
006100     10  MOV-FECHA-R REDEFINES MOV-FECHA.
006200         15  MOV-FEC-ANO         PIC 9(04).
006300         15  MOV-FEC-MES         PIC 9(02).
006400         15  MOV-FEC-DIA         PIC 9(02).
006500*        HOLGURA PARA FUTURAS AMPLIACIONES DEL REGISTRO
006600     10  FILLER                  PIC X(06).
