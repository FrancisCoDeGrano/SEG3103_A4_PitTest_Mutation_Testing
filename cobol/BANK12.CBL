000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK12.
000300 AUTHOR. P. SORIA.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 04/02/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL. NO DISTRIBUIR FUERA DEL
000800     DEPARTAMENTO DE SISTEMAS.
000900*****************************************************************
001000* PROGRAMA.    BANK12
001100* TITULO.      CALCULADORA FINANCIERA BATCH - UNIZARBANK
001200* DESCRIPCION. LEE UN FICHERO DE SOLICITUDES DE CALCULO Y RESUELVE
001300*              SEGUN LA FUNCION PEDIDA EN CADA UNA: INTERES
001400*              COMPUESTO SOBRE UN PRINCIPAL, CUOTA MENSUAL DE UN
001500*              PRESTAMO, O SI UN ENTERO DADO ES PRIMO. ESCRIBE UN
001600*              RESULTADO POR SOLICITUD Y UN INFORME DE CONTROL CON
001700*              LOS CALCULOS ACEPTADOS Y RECHAZADOS.
001800*****************************************************************
001900*  HISTORIAL DE CAMBIOS
002000*-----------------------------------------------------------------
002100*  FECHA       PROGRAMADOR   PETICION    DESCRIPCION
002200*  ----------  ------------  ----------  ------------------------
002300*  1994-04-02  P.SORIA       SIS-0155    CREACION INICIAL. SOLO   SIS-0155
002400*                                        INTERES COMPUESTO.       SIS-0155
002500*  1996-09-17  P.SORIA       SIS-0161    ALTA DEL CALCULO DE CUOT SIS-0161
002600*                                        DE PRESTAMO POR EL METOD SIS-0161
002700*                                        FRANCES (CUOTA CONSTANTE SIS-0161
002800*  1997-01-30  P.SORIA       SIS-0167    ALTA DE LA PRUEBA DE     SIS-0167
002900*                                        PRIMALIDAD PARA SOPORTE  SIS-0167
003000*                                        LA VALIDACION DE CLAVES  SIS-0167
003100*                                        DE OPERACION INTERNAS.   SIS-0167
003200*  1997-02-14  P.SORIA       SIS-0169    CORRECCION: LA CUOTA CON SIS-0169
003300*                                        TASA CERO DEBE SER EL    SIS-0169
003400*                                        PRINCIPAL ENTRE LOS MESE SIS-0169
003500*                                        SIN DIVIDIR POR CERO.    SIS-0169
003600*  1998-10-06  R.CALVO       Y2K-0007    REVISADO - SIN CAMPOS DE Y2K-0007
003700*                                        FECHA EN ESTE PROGRAMA,  Y2K-0007
003800*                                        NO AFECTADO.             Y2K-0007
003900*  2000-03-08  R.CALVO       SIS-0179    LA PRUEBA DE PRIMALIDAD  SIS-0179
004000*                                        REESCRIBE CON EL METODO  SIS-0179
004100*                                        6K+-1 PARA REDUCIR EL    SIS-0179
004200*                                        NUMERO DE DIVISIONES EN  SIS-0179
004300*                                        NUMEROS GRANDES.         SIS-0179
004400*  2002-11-30  P.SORIA       SIS-0195    ALTA DE CONTADORES DE    SIS-0195
004500*                                        CALCULOS OK/ERROR EN EL  SIS-0195
004600*                                        INFORME DE CONTROL.      SIS-0195
004700*  2003-08-11  P.SORIA       SIS-0198    CORRECCION: UN           SIS-0198
004800*                                        PRINCIPAL CERO O         SIS-0198
004900*                                        NEGATIVO Y UN PLAZO DE   SIS-0198
005000*                                        CERO ANOS NO SON ERROR,  SIS-0198
005100*                                        SON UN RESULTADO         SIS-0198
005200*                                        VALIDO. SE QUITA SU      SIS-0198
005300*                                        RECHAZO DE 0110-         SIS-0198
005400*                                        VALIDAR-COMPUESTO Y SE   SIS-0198
005500*                                        ANADE EL ATAJO A CUOTA   SIS-0198
005600*                                        CERO EN 0220-CALC-       SIS-0198
005700*                                        PRESTAMO PARA PRINCIPAL  SIS-0198
005800*                                        NO POSITIVO.             SIS-0198
005900*  2004-05-20  R.CALVO       SIS-0203    CORRECCION: NI LA TASA   SIS-0203
006000*                                        NEGATIVA EN INTERES      SIS-0203
006100*                                        COMPUESTO/PRESTAMO NI UN SIS-0203
006200*                                        ENTERO <= 1 EN LA PRUEBA SIS-0203
006300*                                        DE PRIMALIDAD SON ERROR  SIS-0203
006400*                                        DE PARAMETROS; LOS TRES  SIS-0203
006500*                                        SON CASOS VALIDOS QUE YA SIS-0203
006600*                                        RESUELVEN CORRECTAMENTE  SIS-0203
006700*                                        LOS PARRAFOS DE CALCULO. SIS-0203
006800*                                        SE QUITAN LOS RECHAZOS   SIS-0203
006900*                                        INDEBIDOS DE 0110-       SIS-0203
007000*                                        VALIDAR-COMPUESTO, 0110- SIS-0203
007100*                                        VALIDAR-PRESTAMO Y 0110- SIS-0203
007200*                                        VALIDAR-PRIMO.           SIS-0203
007300*  2005-02-14  P.SORIA       SIS-0207    SE ADELANTA LA LECTURA   SIS-0207
007400*                                        DE LA PRIMERA SOLICITUD  SIS-0207
007500*                                        (PRIMING READ) PARA      SIS-0207
007600*                                        EMITIR LA CABECERA DEL   SIS-0207
007700*                                        INFORME DE CONTROL EN    SIS-0207
007800*                                        0140-EMITIR-CABECERA     SIS-0207
007900*                                        ANTES DE LA PRIMERA      SIS-0207
008000*                                        LINEA DE DETALLE, NO     SIS-0207
008100*                                        DESPUES.                 SIS-0207
008200*  2005-03-07  P.SORIA       SIS-0206    CAL-PRINCIPAL Y          SIS-0206
008300*                                        RES-IMPORTE SE PARTEN EN SIS-0206
008400*                                        ENTERO/DECIMAL EN        SIS-0206
008500*                                        BANK12A, IGUAL QUE EL    SIS-0206
008600*                                        IMPORTE DEL RESTO DEL    SIS-0206
008700*                                        APLICATIVO; TODA LA      SIS-0206
008800*                                        ARITMETICA DE 0210 Y     SIS-0206
008900*                                        0220 PASA A USAR LAS     SIS-0206
009000*                                        VISTAS -R Y -V99 EN VEZ  SIS-0206
009100*                                        DEL GRUPO DIRECTAMENTE.  SIS-0206
009200*****************************************************************
009300
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600 SOURCE-COMPUTER. IBM-4381.
009700 OBJECT-COMPUTER. IBM-4381.
009800 SPECIAL-NAMES.
009900*    C01 SE USA EN 0140-EMITIR-CABECERA PARA EL SALTO A LA
010000*    PRIMERA LINEA DE UNA PAGINA NUEVA DEL INFORME DE CONTROL.
010100     C01 IS TOP-OF-FORM
010200*    CODIGOS DE FUNCION ADMITIDOS EN LA SOLICITUD DE CALCULO;
010300*    CUALQUIER OTRO VALOR EN CAS-FUNCION SE RECHAZA EN
010400*    0110-VALIDAR-SOLICITUD.
010500     CLASS CLASE-FUNCION IS "C" "L" "P"
010600*    CONMUTADOR DE OPERACION UPSI-0, RESERVADO PARA UNA FUTURA
010700*    EJECUCION EN MODO DE PRUEBA SIN ESCRITURA DE FICHEROS DE
010800*    SALIDA; NO SE CONSULTA TODAVIA EN NINGUN PARRAFO.
010900     UPSI-0 ON STATUS IS UPSI-0-ON
011000            OFF STATUS IS UPSI-0-OFF.
011100
011200 INPUT-OUTPUT SECTION.
011300 FILE-CONTROL.
011400*    FICHERO DE SOLICITUDES DE CALCULO A RESOLVER EN EL PROCESO.
011500     SELECT CAL-ENTRADA ASSIGN TO CALCENT
011600         ORGANIZATION IS LINE SEQUENTIAL
011700         FILE STATUS IS FS-ENT.
011800
011900*    FICHERO CON EL RESULTADO DE CADA SOLICITUD, MISMO LAYOUT DE
012000*    REGISTRO QUE EL DE ENTRADA MAS LOS CAMPOS DE RESULTADO.
012100     SELECT CAL-SALIDA ASSIGN TO CALCSAL
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         FILE STATUS IS FS-SAL.
012400
012500*    INFORME DE CONTROL DEL PROCESO, CON LOS TOTALES DE
012600*    SOLICITUDES ACEPTADAS Y RECHAZADAS.
012700     SELECT RESUMEN-SALIDA ASSIGN TO RESUMEN
012800         ORGANIZATION IS LINE SEQUENTIAL
012900         FILE STATUS IS FS-RES.
013000
013100
013200 DATA DIVISION.
013300 FILE SECTION.
013400 FD  CAL-ENTRADA
013500     LABEL RECORD STANDARD.
013600 01  CAL-AREA-ENT.
013700*    LAYOUT COMPARTIDO CON EL DE SALIDA (COPY BANK12A); AQUI LOS
013800*    CAMPOS SE VEN CON EL PREFIJO CAE- (CAMPOS DE ENTRADA).
013900     COPY BANK12A REPLACING LEADING ==CAL-== BY ==CAE-==
014000                            LEADING ==RES-== BY ==RSE-==.
014100
014200 FD  CAL-SALIDA
014300     LABEL RECORD STANDARD.
014400 01  CAL-AREA-SAL.
014500*    MISMO LAYOUT DE BANK12A, AHORA CON PREFIJO CAS- (SOLICITUD)
014600*    Y RSS- (RESULTADO), YA QUE ESTA AREA ES LA QUE 0105-TRATAR-
014700*    SOLICITUD RELLENA Y ESCRIBE PARA CADA SOLICITUD PROCESADA.
014800     COPY BANK12A REPLACING LEADING ==CAL-== BY ==CAS-==
014900                            LEADING ==RES-== BY ==RSS-==.
015000
015100 FD  RESUMEN-SALIDA
015200     LABEL RECORD STANDARD.
015300*    LINEA DE IMPRESION GENERICA DEL INFORME DE CONTROL, DE
015400*    ANCHO ESTANDAR DE IMPRESORA DE 132 COLUMNAS.
015500 01  LIN-RESUMEN                 PIC X(132).
015600
015700
015800 WORKING-STORAGE SECTION.
015900 77  FS-ENT                      PIC X(02) VALUE SPACES.
016000 77  FS-SAL                      PIC X(02) VALUE SPACES.
016100 77  FS-RES                      PIC X(02) VALUE SPACES.
016200 77  UPSI-0-ON                   PIC X(01) VALUE "N".
016300 77  UPSI-0-OFF                  PIC X(01) VALUE "Y".
016400
016500 01  INDICADORES.
016600*    CONMUTADOR DE FIN DE FICHERO DE SOLICITUDES.
016700     05  FIN-CAL                 PIC X(01) VALUE "N".
016800         88  HAY-FIN-CAL                 VALUE "Y".
016900*    RESULTADO DE LA VALIDACION DE LA SOLICITUD EN CURSO. SE
017000*    REPONE A "Y" AL EMPEZAR CADA SOLICITUD EN 0110-VALIDAR-
017100*    SOLICITUD; SOLO SE PONE A "N" SI SE ENCUENTRA UN PARAMETRO
017200*    REALMENTE FUERA DE RANGO (VER SIS-0198/SIS-0203).
017300     05  VALIDA                  PIC X(01) VALUE "Y".
017400         88  SOLICITUD-VALIDA            VALUE "Y".
017500         88  SOLICITUD-INVALIDA          VALUE "N".
017600     05  FILLER                  PIC X(04) VALUE SPACES.
017700
017800*    CONTADORES DE CONTROL - BINARIOS (COMP), COMO EN BANK11.
017900*    ESTOS CONTADORES ALIMENTAN DIRECTAMENTE EL INFORME DE
018000*    CONTROL EMITIDO EN 0600-EMITIR-RESUMEN Y SON EL UNICO
018100*    RASTRO QUE QUEDA, TRAS LA EJECUCION, DE CUANTAS SOLICITUDES
018200*    DE CADA CLASE SE ACEPTARON O SE RECHAZARON (SIS-0195).
018300 01  CONTADORES.
018400*    SOLICITUDES LEIDAS DEL FICHERO DE ENTRADA, VALIDAS O NO.
018500     05  CONT-LEIDAS             PIC 9(06) COMP VALUE ZERO.
018600*    CALCULOS DE INTERES COMPUESTO RESUELTOS CON ESTADO "OK".
018700     05  CONT-COMPUESTO-OK       PIC 9(06) COMP VALUE ZERO.
018800*    CUOTAS DE PRESTAMO RESUELTAS CON ESTADO "OK".
018900     05  CONT-PRESTAMO-OK        PIC 9(06) COMP VALUE ZERO.
019000*    PRUEBAS DE PRIMALIDAD RESUELTAS CON ESTADO "OK" (SI O NO).
019100     05  CONT-PRIMO-OK           PIC 9(06) COMP VALUE ZERO.
019200*    SOLICITUDES RECHAZADAS EN 0110-VALIDAR-SOLICITUD O CON
019300*    FUNCION DESCONOCIDA EN 0105-TRATAR-SOLICITUD.
019400     05  CONT-ERRORES            PIC 9(06) COMP VALUE ZERO.
019500*    SUBINDICE DE LOS BUCLES DE MULTIPLICACION SUCESIVA DE
019600*    0211-MULTIPLICAR-PERIODO Y 0221-MULTIPLICAR-MES.
019700     05  IX-PERIODO              PIC 9(06) COMP.
019800*    NUMERO TOTAL DE PERIODOS DE CAPITALIZACION A RECORRER EN EL
019900*    INTERES COMPUESTO (ANOS * FRECUENCIA).
020000     05  TOTAL-PERIODOS          PIC 9(06) COMP.
020100     05  FILLER                  PIC X(04) VALUE SPACES.
020200
020300*    CAMPOS DE TRABAJO DEL INTERES COMPUESTO (SIS-0155)
020400*    SALDO-C SE MULTIPLICA UNA VEZ POR PERIODO DE CAPITALIZACION
020500*    EN LUGAR DE ELEVAR A UNA POTENCIA, PORQUE ESTE COMPILADOR NO
020600*    DISPONE DE EXPONENCIACION FRACCIONARIA FIABLE PARA IMPORTES.
020700 01  CAMPOS-COMPUESTO.
020800     05  SALDO-C                 PIC S9(15)V9(06) VALUE ZERO.
020900     05  TASA-PERIODO            PIC S9(1)V9(10) VALUE ZERO.
021000     05  UNO-MAS-TASA            PIC S9(1)V9(10) VALUE ZERO.
021100     05  FILLER                  PIC X(04) VALUE SPACES.
021200
021300*    CAMPOS DE TRABAJO DE LA CUOTA DE PRESTAMO (SIS-0161/SIS-0169)
021400*    METODO FRANCES: CUOTA = P * I * (1+I)**N / ((1+I)**N - 1)
021500*    EL FACTOR (1+I)**N SE OBTIENE POR MULTIPLICACIONES SUCESIVAS.
021600 01  CAMPOS-PRESTAMO.
021700*    FACTOR (1+I)**N, ACUMULADO POR MULTIPLICACIONES SUCESIVAS
021800*    EN 0221-MULTIPLICAR-MES.
021900     05  FACTOR-N                PIC S9(15)V9(06) VALUE ZERO.
022000*    NUMERADOR Y DENOMINADOR DE LA FORMULA DE LA CUOTA FRANCESA,
022100*    CALCULADOS EN 0220-CALCULAR-CUOTA.
022200     05  NUMERADOR               PIC S9(17)V9(06) VALUE ZERO.
022300     05  DENOMINADOR             PIC S9(17)V9(06) VALUE ZERO.
022400     05  FILLER                  PIC X(04) VALUE SPACES.
022500
022600*    CAMPOS DE TRABAJO DE LA PRUEBA DE PRIMALIDAD (SIS-0167/
022700*    SIS-0179 - METODO 6K+-1)
022800 01  CAMPOS-PRIMO.
022900*    VALOR A COMPROBAR, TRASLADADO DESDE CAS-NUMERO.
023000     05  NUM-ABS                 PIC S9(09) COMP VALUE ZERO.
023100*    DIVISOR DE LA FORMA 6K-1 PROBADO EN CADA VUELTA DE
023200*    0231-PROBAR-DIVISOR.
023300     05  DIVISOR                 PIC S9(09) COMP VALUE ZERO.
023400*    DIVISOR DE LA FORMA 6K+1, IGUAL A DIVISOR + 2.
023500     05  DIVISOR-6KP1            PIC S9(09) COMP VALUE ZERO.
023600*    CUADRADO DEL DIVISOR, PARA CORTAR EL BUCLE EN CUANTO SUPERA
023700*    AL NUMERO (NO HACE FALTA PROBAR MAS ALLA DE SU RAIZ).
023800     05  DIVISOR-CUADRADO        PIC S9(18) COMP VALUE ZERO.
023900     05  COCIENTE                PIC S9(09) COMP VALUE ZERO.
024000     05  RESTO-DIV               PIC S9(09) COMP VALUE ZERO.
024100     05  ES-PRIMO-SW             PIC X(01) VALUE "Y".
024200         88  NUMERO-ES-PRIMO             VALUE "Y".
024300         88  NUMERO-NO-ES-PRIMO          VALUE "N".
024400     05  FILLER                  PIC X(04) VALUE SPACES.
024500
024600*    LINEAS DEL INFORME DE CALCULOS.
024700*    LA CABECERA SE EMITE UNA SOLA VEZ AL PRINCIPIO DEL INFORME
024800*    (0140-EMITIR-CABECERA), SEGUIDA DE UNA LINEA DE DETALLE POR
024900*    CADA SOLICITUD PROCESADA (0130-ESCRIBIR-LINEA-DETALLE) Y
025000*    CERRADA CON LAS LINEAS DE TOTALES DE CONTROL.
025100 01  LIN-CAB-1.
025200*    NOMBRE DE LA ENTIDAD Y DEL PROGRAMA QUE EMITE EL INFORME.
025300     05  FILLER                  PIC X(20)
025400         VALUE "UNIZARBANK - BANK12 ".
025500     05  FILLER                  PIC X(38)
025600         VALUE "INFORME DE CALCULOS FINANCIEROS      ".
025700     05  FILLER                  PIC X(06) VALUE SPACES.
025800
025900 01  LIN-CAB-2.
026000*    ROTULOS DE LAS COLUMNAS DE LA LINEA DE DETALLE, ALINEADOS
026100*    CON LOS CAMPOS LD- DE LIN-DETALLE MAS ABAJO.
026200     05  FILLER                  PIC X(04) VALUE SPACES.
026300     05  FILLER                  PIC X(10) VALUE "FUNCION".
026400     05  FILLER                  PIC X(04) VALUE SPACES.
026500     05  FILLER                  PIC X(18) VALUE "IMPORTE / PRINCI
026600     05  FILLER                  PIC X(04) VALUE SPACES.
026700     05  FILLER                  PIC X(10) VALUE "RESULTADO".
026800     05  FILLER                  PIC X(04) VALUE SPACES.
026900     05  FILLER                  PIC X(10) VALUE "PRIMO".
027000
027100 01  LIN-DETALLE.
027200*    UNA LINEA POR SOLICITUD: FUNCION PEDIDA, PRINCIPAL DE
027300*    ENTRADA, RESULTADO DE LA VALIDACION/CALCULO, IMPORTE
027400*    OBTENIDO Y, SOLO PARA LA FUNCION DE PRIMALIDAD, EL
027500*    VEREDICTO SI/NO.
027600     05  FILLER                  PIC X(04) VALUE SPACES.
027700     05  LD-FUNCION              PIC X(10).
027800     05  FILLER                  PIC X(04) VALUE SPACES.
027900     05  LD-PRINCIPAL            PIC Z,ZZZ,ZZZ,ZZ9.99-.
028000     05  FILLER                  PIC X(03) VALUE SPACES.
028100     05  LD-RESULTADO            PIC X(10).
028200     05  FILLER                  PIC X(04) VALUE SPACES.
028300     05  LD-IMPORTE              PIC Z,ZZZ,ZZZ,ZZ9.99-.
028400     05  FILLER                  PIC X(03) VALUE SPACES.
028500     05  LD-PRIMO                PIC X(10).
028600     05  FILLER                  PIC X(20) VALUE SPACES.
028700
028800 01  LIN-TOTAL.
028900*    LINEA GENERICA DE TOTALES DEL INFORME DE CONTROL: UNA
029000*    ETIQUETA Y UN CONTADOR, REUTILIZADA PARA CADA UNA DE LAS
029100*    CINCO CIFRAS DE CIERRE ESCRITAS EN 0600-EMITIR-RESUMEN.
029200     05  FILLER                  PIC X(04) VALUE SPACES.
029300     05  LT-ETIQUETA             PIC X(28).
029400     05  FILLER                  PIC X(04) VALUE SPACES.
029500     05  LT-CONTADOR             PIC ZZZ,ZZ9.
029600     05  FILLER                  PIC X(88) VALUE SPACES.
029700
029800
029900 PROCEDURE DIVISION.
030000*---------------------------------------------------------------
030100* PARRAFO RECTOR DEL PROCESO. LAS CUATRO FASES DEL BATCH DE LA
030200* CALCULADORA FINANCIERA SE ENCADENAN AQUI, EN EL MISMO ORDEN
030300* QUE EN LOS DEMAS PROGRAMAS DEL SISTEMA (ABRIR / PROCESAR /
030400* INFORMAR / CERRAR): NINGUNA FASE ARRANCA SIN QUE LA ANTERIOR
030500* HAYA TERMINADO.
030600*---------------------------------------------------------------
030700 0000-PROCESO-PRINCIPAL.
030800*    FASE 1 - APERTURA DE LOS TRES FICHEROS DEL PROCESO.
030900     PERFORM 0010-ABRIR-FICHEROS THRU 0010-EXIT.
031000*    FASE 2 - CABECERA DEL INFORME, LECTURA DEL FICHERO DE
031100*    SOLICITUDES Y RESOLUCION DE CADA UNA DE ELLAS, SOLICITUD A
031200*    SOLICITUD, HASTA FIN DE FICHERO (SIS-0207).
031300     PERFORM 0100-PROCESAR-SOLICITUDES THRU 0100-EXIT.
031400*    FASE 3 - EMISION DEL BLOQUE DE TOTALES DEL INFORME DE
031500*    CONTROL, ACUMULADOS DURANTE LA FASE 2.
031600     PERFORM 0600-EMITIR-RESUMEN THRU 0600-EXIT.
031700*    FASE 4 - CIERRE ORDENADO DE FICHEROS Y FIN DE PROCESO.
031800     PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT.
031900     STOP RUN.
032000
032100*---------------------------------------------------------------
032200* APERTURA DE FICHEROS
032300* SE ABREN LOS TRES FICHEROS DEL PROCESO (SOLICITUDES DE ENTRAD
032400* RESULTADOS DE SALIDA E INFORME DE CONTROL). CUALQUIER FALLO
032500* DE APERTURA ES FATAL PARA EL PROCESO: SE MUESTRAN LOS TRES
032600* CODIGOS DE ESTADO Y SE DETIENE LA EJECUCION SIN TOCAR NINGUN
032700* FICHERO DE SALIDA A MEDIAS.
032800*---------------------------------------------------------------
032900 0010-ABRIR-FICHEROS.
033000*    FICHERO DE ENTRADA CON LAS SOLICITUDES DE CALCULO.
033100     OPEN INPUT CAL-ENTRADA.
033200     IF FS-ENT NOT = "00"
033300         GO TO 0010-ERROR.
033400*    FICHERO DE SALIDA CON EL RESULTADO DE CADA SOLICITUD.
033500     OPEN OUTPUT CAL-SALIDA.
033600     IF FS-SAL NOT = "00"
033700         GO TO 0010-ERROR.
033800*    INFORME DE CONTROL CON LOS TOTALES DE ACEPTADOS/RECHAZADOS.
033900     OPEN OUTPUT RESUMEN-SALIDA.
034000     IF FS-RES NOT = "00"
034100         GO TO 0010-ERROR.
034200     GO TO 0010-EXIT.
034300 0010-ERROR.
034400     DISPLAY "BANK12 - ERROR EN LA APERTURA DE FICHEROS".
034500     DISPLAY "  CALCENT=" FS-ENT
034600             " CALCSAL=" FS-SAL
034700             " RESUMEN=" FS-RES.
034800     STOP RUN.
034900 0010-EXIT.
035000     EXIT.
035100
035200*---------------------------------------------------------------
035300* BATCH FLOW - LECTURA Y RESOLUCION DE SOLICITUDES DE CALCULO
035400* SIS-0207: SE ADELANTA (PRIMING READ) LA LECTURA DE LA PRIMERA
035500* SOLICITUD PARA EMITIR LA CABECERA DEL INFORME DE CONTROL ANTES
035600* DE LA PRIMERA LINEA DE DETALLE (VER 0140-EMITIR-CABECERA). CADA
035700* SOLICITUD SE RESUELVE POR COMPLETO (VALIDACION, CALCULO Y
035800* ESCRITURA DE SU RESULTADO) ANTES DE LEER LA SIGUIENTE; NO SE
035900* ACUMULA MAS DE UNA SOLICITUD EN MEMORIA A LA VEZ.
036000*---------------------------------------------------------------
036100 0100-PROCESAR-SOLICITUDES.
036200     MOVE "N" TO FIN-CAL.
036300     PERFORM 0101-LEER-SOLICITUD THRU 0101-EXIT.
036400     PERFORM 0140-EMITIR-CABECERA THRU 0140-EXIT.
036500     IF HAY-FIN-CAL
036600         GO TO 0100-EXIT.
036700 0102-TRATAR-Y-SEGUIR.
036800     PERFORM 0105-TRATAR-SOLICITUD THRU 0105-EXIT.
036900     PERFORM 0101-LEER-SOLICITUD THRU 0101-EXIT.
037000     IF NOT HAY-FIN-CAL
037100         GO TO 0102-TRATAR-Y-SEGUIR.
037200     GO TO 0100-EXIT.
037300
037400 0101-LEER-SOLICITUD.
037500     READ CAL-ENTRADA
037600         AT END
037700             MOVE "Y" TO FIN-CAL
037800     END-READ.
037900 0101-EXIT.
038000     EXIT.
038100 0100-EXIT.
038200     EXIT.
038300
038400*---------------------------------------------------------------
038500* CABECERA DEL INFORME DE CONTROL (SIS-0207), EMITIDA ANTES DE LA
038600* PRIMERA LINEA DE DETALLE PARA QUE EL FICHERO RESUMEN-SALIDA
038700* QUEDE EN EL ORDEN FISICO CORRECTO: CABECERA, DETALLE, TOTALES.
038800*---------------------------------------------------------------
038900 0140-EMITIR-CABECERA.
039000     WRITE LIN-RESUMEN FROM LIN-CAB-1 AFTER ADVANCING TOP-OF-FORM.
039100     WRITE LIN-RESUMEN FROM LIN-CAB-2 AFTER ADVANCING 2 LINES.
039200 0140-EXIT.
039300     EXIT.
039400
039500*    RESOLUCION DE UNA SOLICITUD: VALIDA, DESPACHA A LA RUTINA
039600*    DE CALCULO DE LA FUNCION PEDIDA Y ESCRIBE EL RESULTADO. SI
039700*    LA SOLICITUD NO PASA LA VALIDACION SE MARCA ESTADO "ER" Y
039800*    NO SE INTENTA NINGUN CALCULO.
039900 0105-TRATAR-SOLICITUD.
040000     ADD 1 TO CONT-LEIDAS.
040100*    LA SOLICITUD SE COPIA AL AREA DE SALIDA (SIS-0195); TODO EL
040200*    CALCULO SE HACE SOBRE ESA COPIA PARA NO MEZCLAR LOS CAMPOS
040300*    DEL AREA DE ENTRADA CON LOS DEL AREA DE SALIDA, QUE SON
040400*    GRUPOS DISTINTOS AUNQUE COMPARTEN EL MISMO LAYOUT (BANK12A).
040500     MOVE CAE-SOLICITUD TO CAS-SOLICITUD.
040600     MOVE SPACES TO RSS-ESTADO.
040700     MOVE ZERO TO RSS-IMPORTE-R.
040800     MOVE "N" TO RSS-PRIMO.
040900     PERFORM 0110-VALIDAR-SOLICITUD THRU 0110-EXIT.
041000     IF SOLICITUD-INVALIDA
041100         MOVE "ER" TO RSS-ESTADO
041200         ADD 1 TO CONT-ERRORES
041300         GO TO 0105-ESCRIBIR-RESULTADO.
041400
041500*    DESPACHO POR FUNCION SOLICITADA (IF / GO TO, SIN EVALUATE,
041600*    AL ESTILO DE LOS DEMAS PROGRAMAS DE ESTE SISTEMA).
041700     IF CAS-FUNC-COMPUESTO
041800         PERFORM 0210-CALC-COMPUESTO THRU 0210-EXIT
041900         GO TO 0105-ESCRIBIR-RESULTADO.
042000     IF CAS-FUNC-PRESTAMO
042100         PERFORM 0220-CALC-PRESTAMO THRU 0220-EXIT
042200         GO TO 0105-ESCRIBIR-RESULTADO.
042300     IF CAS-FUNC-PRIMO
042400         PERFORM 0230-CALC-PRIMO THRU 0230-EXIT
042500         GO TO 0105-ESCRIBIR-RESULTADO.
042600
042700     MOVE "ER" TO RSS-ESTADO.
042800     ADD 1 TO CONT-ERRORES.
042900
043000 0105-ESCRIBIR-RESULTADO.
043100     WRITE CAL-AREA-SAL.
043200     PERFORM 0130-ESCRIBIR-LINEA-DETALLE THRU 0130-EXIT.
043300 0105-EXIT.
043400     EXIT.
043500
043600*---------------------------------------------------------------
043700* VALIDACION DE LA SOLICITUD, COMUN A LAS TRES FUNCIONES
043800*---------------------------------------------------------------
043900 0110-VALIDAR-SOLICITUD.
044000     MOVE "Y" TO VALIDA.
044100     IF CAS-FUNCION IS NOT CLASE-FUNCION
044200         MOVE "N" TO VALIDA
044300         GO TO 0110-EXIT.
044400     IF CAS-FUNC-COMPUESTO
044500         GO TO 0110-VALIDAR-COMPUESTO.
044600     IF CAS-FUNC-PRESTAMO
044700         GO TO 0110-VALIDAR-PRESTAMO.
044800     GO TO 0110-VALIDAR-PRIMO.
044900*    SIS-0198: EL PRINCIPAL CERO (O NEGATIVO) NO ES UN ERROR EN LA
045000*    FUNCION DE INTERES COMPUESTO, SOLO UN CASO PARTICULAR DEL
045100*    RESULTADO (VER 0210-CALC-COMPUESTO); TAMPOCO LO ES UN PLAZO D
045200*    CERO ANOS (CERO PERIODOS DE CAPITALIZACION). LO UNICO QUE SE
045300*    RECHAZA AQUI ES UNA FRECUENCIA DE CAPITALIZACION NO POSITIVA.
045400*    SIS-0203: LA TASA NEGATIVA NO SE RECHAZA. UNA TASA NEGATIVA
045500*    ES UN DATO VALIDO (DEPRECIACION EN VEZ DE REVALORIZACION) Y
045600*    LA ARITMETICA DE 0210-CALC-COMPUESTO LA CAPITALIZA SIN
045700*    NECESIDAD DE UN CASO PARTICULAR AQUI.
045800 0110-VALIDAR-COMPUESTO.
045900     IF CAS-FRECUENCIA = ZERO
046000         MOVE "N" TO VALIDA.
046100     GO TO 0110-EXIT.
046200*    SIS-0198: EL PRINCIPAL CERO O NEGATIVO TAMPOCO ES ERROR EN LA
046300*    CUOTA DE PRESTAMO, VER EL ATAJO A RESULTADO CERO EN
046400*    0220-CALC-PRESTAMO.
046500*    SIS-0203: TAMPOCO SE RECHAZA AQUI LA TASA NEGATIVA, POR LA
046600*    MISMA RAZON QUE EN 0110-VALIDAR-COMPUESTO.
046700 0110-VALIDAR-PRESTAMO.
046800     IF CAS-MESES = ZERO
046900         MOVE "N" TO VALIDA.
047000     GO TO 0110-EXIT.
047100*    SIS-0203: N <= 1 NO ES UN PARAMETRO INVALIDO EN LA PRUEBA DE
047200*    PRIMALIDAD, ES UN RESULTADO VALIDO "NO PRIMO" QUE YA RESUELVE
047300*    CORRECTAMENTE 0230-CALC-PRIMO; ESTE PARRAFO NO RECHAZA NADA.
047400 0110-VALIDAR-PRIMO.
047500 0110-EXIT.
047600     EXIT.
047700
047800*---------------------------------------------------------------
047900* INTERES COMPUESTO (SIS-0155)
048000* SALDO-C = PRINCIPAL * (1 + TASA/FRECUENCIA) ** (ANOS*FRECUENCIA)
048100* SE ACUMULA PERIODO A PERIODO POR MULTIPLICACION SUCESIVA, EN
048200* VEZ DE UNA POTENCIA, PORQUE LOS PLAZOS SON DE POCOS PERIODOS Y
048300* EL COMPILADOR NO OFRECE UNA FUNCION DE EXPONENCIACION FIABLE
048400* PARA IMPORTES CON DECIMALES. UN PRINCIPAL CERO DA SALDO-C CERO
048500* SIN NECESIDAD DE ATAJO, Y UN PRINCIPAL NEGATIVO CAPITALIZA EN
048600* NEGATIVO CORRECTAMENTE POR LA MISMA ARITMETICA (SIS-0198); UN
048700* PLAZO DE CERO ANOS DEJA EL BUCLE EN CERO VUELTAS Y DEVUELVE EL
048800* PROPIO PRINCIPAL.
048900*---------------------------------------------------------------
049000 0210-CALC-COMPUESTO.
049100*    TASA POR PERIODO DE CAPITALIZACION Y SU COMPLEMENTO A 1,
049200*    QUE ES EL FACTOR QUE SE APLICA EN CADA VUELTA DEL BUCLE.
049300     COMPUTE TASA-PERIODO ROUNDED =
049400             CAS-TASA / CAS-FRECUENCIA.
049500     ADD 1 TO TASA-PERIODO GIVING UNO-MAS-TASA.
049600     MOVE CAS-PRINCIPAL-V99 TO SALDO-C.
049700     COMPUTE TOTAL-PERIODOS = CAS-ANOS * CAS-FRECUENCIA.
049800     MOVE ZERO TO IX-PERIODO.
049900 0211-MULTIPLICAR-PERIODO.
050000*    UNA VUELTA DE BUCLE POR CADA PERIODO DE CAPITALIZACION.
050100     IF IX-PERIODO >= TOTAL-PERIODOS
050200         GO TO 0210-TERMINAR.
050300     COMPUTE SALDO-C ROUNDED =
050400             SALDO-C * UNO-MAS-TASA.
050500     ADD 1 TO IX-PERIODO.
050600     GO TO 0211-MULTIPLICAR-PERIODO.
050700 0210-TERMINAR.
050800*    SALDO-C YA CAPITALIZADO PASA AL IMPORTE DE RESULTADO CON
050900*    LOS DOS DECIMALES DEL REGISTRO DE RESULTADO.
051000     COMPUTE RSS-IMPORTE-V99 ROUNDED = SALDO-C.
051100     MOVE "OK" TO RSS-ESTADO.
051200     ADD 1 TO CONT-COMPUESTO-OK.
051300 0210-EXIT.
051400     EXIT.
051500
051600*---------------------------------------------------------------
051700* CUOTA MENSUAL DE PRESTAMO - METODO FRANCES (SIS-0161/SIS-0169)
051800* CUOTA = P * I * (1+I)**N / ((1+I)**N - 1), CON I=TASA MENSUAL
051900* Y N=CAS-MESES. SI LA TASA ES CERO, LA CUOTA ES EL PRINCIPAL
052000* ENTRE LOS MESES, PARA NO DIVIDIR POR CERO (SIS-0169). SI EL
052100* PRINCIPAL ES CERO O NEGATIVO LA CUOTA ES CERO, SIN ENTRAR EN
052200* LA FORMULA (SIS-0198).
052300*---------------------------------------------------------------
052400 0220-CALC-PRESTAMO.
052500*    ATAJO SIS-0198: PRINCIPAL CERO O NEGATIVO DA CUOTA CERO.
052600     IF CAS-PRINCIPAL-R NOT > ZERO
052700         MOVE ZERO TO RSS-IMPORTE-R
052800         MOVE "OK" TO RSS-ESTADO
052900         ADD 1 TO CONT-PRESTAMO-OK
053000         GO TO 0220-EXIT.
053100*    ATAJO SIS-0169: SIN INTERES, LA CUOTA ES EL REPARTO LINEAL
053200*    DEL PRINCIPAL ENTRE LOS MESES, EVITANDO DIVIDIR POR CERO
053300*    EN LA FORMULA GENERAL MAS ABAJO.
053400     IF CAS-TASA = ZERO
053500         COMPUTE RSS-IMPORTE-V99 ROUNDED =
053600                 CAS-PRINCIPAL-V99 / CAS-MESES
053700         MOVE "OK" TO RSS-ESTADO
053800         ADD 1 TO CONT-PRESTAMO-OK
053900         GO TO 0220-EXIT.
054000
054100*    CASO GENERAL: SE ACUMULA EL FACTOR (1+I)**N MES A MES.
054200     ADD 1 TO CAS-TASA GIVING UNO-MAS-TASA.
054300     MOVE 1 TO FACTOR-N.
054400     MOVE ZERO TO IX-PERIODO.
054500 0221-MULTIPLICAR-MES.
054600     IF IX-PERIODO >= CAS-MESES
054700         GO TO 0220-CALCULAR-CUOTA.
054800     COMPUTE FACTOR-N ROUNDED =
054900             FACTOR-N * UNO-MAS-TASA.
055000     ADD 1 TO IX-PERIODO.
055100     GO TO 0221-MULTIPLICAR-MES.
055200 0220-CALCULAR-CUOTA.
055300     COMPUTE NUMERADOR ROUNDED =
055400             CAS-PRINCIPAL-V99 * CAS-TASA * FACTOR-N.
055500     COMPUTE DENOMINADOR ROUNDED = FACTOR-N - 1.
055600     IF DENOMINADOR = ZERO
055700         COMPUTE RSS-IMPORTE-V99 ROUNDED =
055800                 CAS-PRINCIPAL-V99 / CAS-MESES
055900     ELSE
056000         COMPUTE RSS-IMPORTE-V99 ROUNDED =
056100                 NUMERADOR / DENOMINADOR.
056200     MOVE "OK" TO RSS-ESTADO.
056300     ADD 1 TO CONT-PRESTAMO-OK.
056400 0220-EXIT.
056500     EXIT.
056600
056700*---------------------------------------------------------------
056800* PRUEBA DE PRIMALIDAD POR EL METODO 6K+-1 (SIS-0167/SIS-0179)
056900* DESCARTA PARES Y MULTIPLOS DE 3, LUEGO PRUEBA SOLO DIVISORES
057000* DE LA FORMA 6K-1 Y 6K+1 HASTA LA RAIZ CUADRADA DEL NUMERO.
057100*---------------------------------------------------------------
057200 0230-CALC-PRIMO.
057300     MOVE CAS-NUMERO TO NUM-ABS.
057400     MOVE "Y" TO ES-PRIMO-SW.
057500     IF NUM-ABS < 2
057600         MOVE "N" TO ES-PRIMO-SW
057700         GO TO 0230-TERMINAR.
057800     IF NUM-ABS = 2 OR NUM-ABS = 3
057900         MOVE "Y" TO ES-PRIMO-SW
058000         GO TO 0230-TERMINAR.
058100     DIVIDE NUM-ABS BY 2 GIVING COCIENTE
058200         REMAINDER RESTO-DIV.
058300     IF RESTO-DIV = ZERO
058400         MOVE "N" TO ES-PRIMO-SW
058500         GO TO 0230-TERMINAR.
058600     DIVIDE NUM-ABS BY 3 GIVING COCIENTE
058700         REMAINDER RESTO-DIV.
058800     IF RESTO-DIV = ZERO
058900         MOVE "N" TO ES-PRIMO-SW
059000         GO TO 0230-TERMINAR.
059100
059200     MOVE 5 TO DIVISOR.
059300 0231-PROBAR-DIVISOR.
059400     COMPUTE DIVISOR-CUADRADO = DIVISOR * DIVISOR.
059500     IF DIVISOR-CUADRADO > NUM-ABS
059600         GO TO 0230-TERMINAR.
059700*    PROBAR EL DIVISOR DE LA FORMA 6K-1
059800     DIVIDE NUM-ABS BY DIVISOR
059900         GIVING COCIENTE
060000         REMAINDER RESTO-DIV.
060100     IF RESTO-DIV = ZERO
060200         MOVE "N" TO ES-PRIMO-SW
060300         GO TO 0230-TERMINAR.
060400*    PROBAR EL DIVISOR DE LA FORMA 6K+1
060500     COMPUTE DIVISOR-6KP1 = DIVISOR + 2.
060600     DIVIDE NUM-ABS BY DIVISOR-6KP1
060700         GIVING COCIENTE
060800         REMAINDER RESTO-DIV.
060900     IF RESTO-DIV = ZERO
061000         MOVE "N" TO ES-PRIMO-SW
061100         GO TO 0230-TERMINAR.
061200     ADD 6 TO DIVISOR.
061300     GO TO 0231-PROBAR-DIVISOR.
061400
061500 0230-TERMINAR.
061600     IF NUMERO-ES-PRIMO
061700         MOVE "Y" TO RSS-PRIMO
061800     ELSE
061900         MOVE "N" TO RSS-PRIMO.
062000     MOVE "OK" TO RSS-ESTADO.
062100     ADD 1 TO CONT-PRIMO-OK.
062200 0230-EXIT.
062300     EXIT.
062400
062500*---------------------------------------------------------------
062600* ESCRITURA DE LA LINEA DE DETALLE DEL INFORME DE CALCULOS
062700* SE LLAMA UNA VEZ POR SOLICITUD, TANTO SI SE ACEPTO COMO SI SE
062800* RECHAZO, PARA QUE EL INFORME REFLEJE TODAS LAS SOLICITUDES
062900* LEIDAS Y NO SOLO LAS RESUELTAS CON EXITO.
063000*---------------------------------------------------------------
063100 0130-ESCRIBIR-LINEA-DETALLE.
063200     MOVE SPACES TO LIN-DETALLE.
063300*    ROTULO DE LA FUNCION SOLICITADA (O "DESCONOCIDA" SI LA
063400*    SOLICITUD TRAIA UN CODIGO DE FUNCION FUERA DE CLASE-FUNCIO
063500     IF CAS-FUNC-COMPUESTO
063600         MOVE "COMPUESTO" TO LD-FUNCION
063700     ELSE
063800     IF CAS-FUNC-PRESTAMO
063900         MOVE "PRESTAMO" TO LD-FUNCION
064000     ELSE
064100     IF CAS-FUNC-PRIMO
064200         MOVE "PRIMO" TO LD-FUNCION
064300     ELSE
064400         MOVE "DESCONOCIDA" TO LD-FUNCION.
064500     MOVE CAS-PRINCIPAL-V99 TO LD-PRINCIPAL.
064600*    RESULTADO EN TEXTO CLARO, EN VEZ DEL CODIGO "OK"/"ER" DEL
064700*    REGISTRO, PARA FACILITAR LA LECTURA DEL INFORME IMPRESO.
064800     IF RSS-OK
064900         MOVE "ACEPTADO" TO LD-RESULTADO
065000     ELSE
065100         MOVE "ERROR" TO LD-RESULTADO.
065200     MOVE RSS-IMPORTE-V99 TO LD-IMPORTE.
065300*    LA COLUMNA DE PRIMALIDAD SOLO TIENE SENTIDO PARA LA
065400*    FUNCION P; EN LAS DEMAS SE DEJA EN BLANCO.
065500     IF CAS-FUNC-PRIMO
065600         IF RSS-ES-PRIMO
065700             MOVE "SI" TO LD-PRIMO
065800         ELSE
065900             MOVE "NO" TO LD-PRIMO
066000     ELSE
066100         MOVE SPACES TO LD-PRIMO.
066200     WRITE LIN-RESUMEN FROM LIN-DETALLE.
066300 0130-EXIT.
066400     EXIT.
066500
066600*---------------------------------------------------------------
066700* EMISION DEL BLOQUE DE TOTALES DEL INFORME DE CONTROL. LA
066800* CABECERA YA SE ESCRIBIO EN 0140-EMITIR-CABECERA, ANTES DE LA
066900* PRIMERA LINEA DE DETALLE (SIS-0207); AQUI SOLO VAN LAS CINCO
067000* CIFRAS DE CONTROL ACUMULADAS DURANTE LA FASE 2 DEL PROCESO.
067100*---------------------------------------------------------------
067200 0600-EMITIR-RESUMEN.
067300     MOVE SPACES TO LIN-TOTAL.
067400*    TOTAL DE SOLICITUDES LEIDAS DEL FICHERO DE ENTRADA (SIS-01
067500     MOVE "SOLICITUDES LEIDAS" TO LT-ETIQUETA.
067600     MOVE CONT-LEIDAS TO LT-CONTADOR.
067700     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 2 LINES.
067800     MOVE SPACES TO LIN-TOTAL.
067900*    LOS TRES CONTADORES SIGUIENTES SE DESGLOSAN POR FUNCION,
068000*    EN EL MISMO ORDEN EN QUE 0105-TRATAR-SOLICITUD LAS
068100*    DESPACHA, PARA QUE EL CUADRE CON EL DETALLE SEA INMEDIATO.
068200     MOVE "INTERES COMPUESTO OK" TO LT-ETIQUETA.
068300     MOVE CONT-COMPUESTO-OK TO LT-CONTADOR.
068400     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
068500     MOVE SPACES TO LIN-TOTAL.
068600     MOVE "CUOTAS DE PRESTAMO OK" TO LT-ETIQUETA.
068700     MOVE CONT-PRESTAMO-OK TO LT-CONTADOR.
068800     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
068900     MOVE SPACES TO LIN-TOTAL.
069000     MOVE "PRUEBAS DE PRIMALIDAD OK" TO LT-ETIQUETA.
069100     MOVE CONT-PRIMO-OK TO LT-CONTADOR.
069200     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
069300     MOVE SPACES TO LIN-TOTAL.
069400*    SOLICITUDES QUE NO SUPERARON 0110-VALIDAR-SOLICITUD O QUE
069500*    TRAIAN UNA FUNCION FUERA DE LA CLASE ADMITIDA.
069600     MOVE "SOLICITUDES CON ERROR" TO LT-ETIQUETA.
069700     MOVE CONT-ERRORES TO LT-CONTADOR.
069800     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
069900 0600-EXIT.
070000     EXIT.
070100
070200*---------------------------------------------------------------
070300* CIERRE ORDENADO DE TODOS LOS FICHEROS DEL PROCESO
070400* SIEMPRE SE CIERRAN LOS TRES, EN EL MISMO ORDEN EN QUE SE
070500* ABRIERON, AUNQUE LA FASE DE PROCESO HAYA TERMINADO SIN LEER
070600* NINGUNA SOLICITUD.
070700*---------------------------------------------------------------
070800 0900-CERRAR-FICHEROS.
070900*    FICHERO DE SOLICITUDES DE ENTRADA.
071000     CLOSE CAL-ENTRADA.
071100*    FICHERO DE RESULTADOS DE SALIDA.
071200     CLOSE CAL-SALIDA.
071300*    INFORME DE CONTROL.
071400     CLOSE RESUMEN-SALIDA.
071500 0900-EXIT.
071600     EXIT.
071700
071800
