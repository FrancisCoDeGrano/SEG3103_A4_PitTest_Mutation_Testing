000100*****************************************************************
000200* COPYBOOK.    BANK11A
000300* TITULO.      CAMPOS DEL REGISTRO MAESTRO DE CUENTAS - UNIZARBANK
000400* DESCRIPCION. LAYOUT DEL FICHERO MAESTRO DE CUENTAS UTILIZADO
000500*              POR EL PROCESO BATCH DE MANTENIMIENTO (BANK11) Y
000600*              POR CUALQUIER PROGRAMA QUE DEBA LEER O ACTUALIZAR
000700*              EL SALDO, LIMITE DIARIO O ESTADO DE UNA CUENTA.
000800*              REGISTRO SECUENCIAL DE LONGITUD FIJA, ORDENADO
000900*              POR NUMERO DE CUENTA ASCENDENTE. ESCRITO A NIVEL
001000*              05 PARA PODER USARSE TANTO COMO REGISTRO SUELTO
001100*              (BAJO UN 01 PROPIO) COMO ELEMENTO DE TABLA EN
001200*              MEMORIA (BAJO UN OCCURS).
001300*****************************************************************
001400*  HISTORIAL DE CAMBIOS
001500*---------------------------------------------------------------
001600*  FECHA       PROGRAMADOR   PETICION    DESCRIPCION
001700*  ----------  ------------  ----------  ------------------------
001800*  1988-03-14  J.ARANDA      SIS-0041    CREACION INICIAL DEL     SIS-0041
001900*                                        REGISTRO DE CUENTA.      SIS-0041
002000*  1989-07-02  J.ARANDA      SIS-0058    SE AMPLIA CTA-TIPO PARA  SIS-0058
002100*                                        ADMITIR CUENTA PREMIUM.  SIS-0058
002200*  1991-11-20  M.OLIVAN      SIS-0102    ALTA DE CTA-LIMITE-DIA Y SIS-0102
002300*                                        CTA-RETIRADO-HOY PARA EL SIS-0102
002400*                                        CONTROL DE RETIRADAS.    SIS-0102
002500*  1994-05-09  M.OLIVAN      SIS-0130    ALTA DE CTA-FECHA-ULT-MO SIS-0130
002600*                                        PARA REINICIO DEL LIMITE SIS-0130
002700*                                        DIARIO ENTRE DIAS.       SIS-0130
002800*  1998-10-06  R.CALVO       Y2K-0007    REVISION FECHAS A CCYYMM Y2K-0007
002900*                                        (PROYECTO EFECTO 2000).  Y2K-0007
003000*  2003-02-18  R.CALVO       SIS-0201    SE AMPLIA FILLER PARA    SIS-0201
003100*                                        DEJAR HOLGURA DE CRECI-  SIS-0201
003200*                                        MIENTO EN EL REGISTRO;   SIS-0201
003300*                                        COPY REESCRITO A NIVEL 0 SIS-0201
003400*                                        PARA USO EN TABLA.       SIS-0201
003500*  2005-03-07  P.SORIA       SIS-0206    CTA-SALDO, CTA-LIMITE-   SIS-0206
003600*                                        DIA Y CTA-RETIRADO-HOY   SIS-0206
003700*                                        SE PARTEN EN PAREJA      SIS-0206
003800*                                        ENTERO/DECIMAL, IGUAL    SIS-0206
003900*                                        QUE EL IMPORTE EN LOS    SIS-0206
004000*                                        PROGRAMAS DE VENTANILLA  SIS-0206
004100*                                        BANK1 A BANK10, PARA QUE SIS-0206
004200*                                        EL CUADRE DE CENTIMOS    SIS-0206
004300*                                        SEA IDENTICO EN TODO EL  SIS-0206
004400*                                        APLICATIVO.              SIS-0206
004500*****************************************************************
004600*        NUMERO DE CUENTA - CLAVE UNICA, NUNCA EN BLANCO
004700     10  CTA-NUMERO              PIC X(10).
004800*        TIPO DE CUENTA
004900     10  CTA-TIPO                PIC X(01).
005000         88  CTA-AHORRO                  VALUE "S".
005100         88  CTA-PREMIUM                 VALUE "P".
005200         88  CTA-CORRIENTE               VALUE "C".
005300*        SALDO ACTUAL DE LA CUENTA, NUNCA NEGATIVO AL ALTA.
005400*        PARTIDO EN ENTERO/DECIMAL COMO EL IMPORTE DE VENTANILLA
005500*        (SIS-0206).
005600     10  CTA-SALDO.
005700         15  CTA-SALDO-ENT       PIC S9(11).
005800         15  CTA-SALDO-DEC       PIC 9(02).
005900*        VISTA REDEFINIDA DEL SALDO PARA COMPARACIONES Y TABLAS
006000*        DE CONTROL SIN DECIMAL IMPLICITO (SIS-0102).
006100     10  CTA-SALDO-R REDEFINES CTA-SALDO
006200                                 PIC S9(13).
006300*        INDICADOR DE CUENTA ACTIVA/CERRADA
006400     10  CTA-ACTIVA              PIC X(01).
006500         88  CTA-ESTA-ACTIVA             VALUE "Y".
006600         88  CTA-ESTA-CERRADA            VALUE "N".
006700*        LIMITE DE RETIRADA DIARIA (SEGUN TIPO, FIJADO AL ALTA).
006800*        ENTERO/DECIMAL (SIS-0206).
006900     10  CTA-LIMITE-DIA.
007000         15  CTA-LIMITE-DIA-ENT  PIC S9(11).
007100         15  CTA-LIMITE-DIA-DEC  PIC 9(02).
007150*        VISTA REDEFINIDA DEL LIMITE EN CENTIMOS, SIN DECIMAL
007160*        IMPLICITO, PARA COMPARARLO CONTRA LO RETIRADO (SIS-0206).
007170     10  CTA-LIMITE-DIA-R REDEFINES CTA-LIMITE-DIA
007180                                 PIC S9(13).
007200*        IMPORTE YA RETIRADO EN EL DIA DE NEGOCIO EN CURSO.
007300*        ENTERO/DECIMAL (SIS-0206).
007400     10  CTA-RETIRADO-HOY.
007500         15  CTA-RETIRADO-HOY-ENT PIC S9(11).
007600         15  CTA-RETIRADO-HOY-DEC PIC 9(02).
007650*        VISTA REDEFINIDA DE LO RETIRADO EN CENTIMOS, SIN DECIMAL
007660*        IMPLICITO, PARA SUMAR DIRECTAMENTE CADA RETIRO (SIS-0206)
007670     10  CTA-RETIRADO-HOY-R REDEFINES CTA-RETIRADO-HOY
007680                                 PIC S9(13).
007700*        FECHA (CCYYMMDD) DEL ULTIMO MOVIMIENTO APLICADO,
007800*        USADA PARA DECIDIR EL REINICIO DEL LIMITE DIARIO
007900     10  CTA-FECHA-ULT-MOV       PIC 9(08).
008000*        VISTA REDEFINIDA DE LA FECHA POR COMPONENTES (Y2K-0007)
008100     10  CTA-FEC-ULT-R REDEFINES CTA-FECHA-ULT-MOV.
008200         15  CTA-FEC-ULT-ANO     PIC 9(04).
008300         15  CTA-FEC-ULT-MES     PIC 9(02).
008400         15  CTA-FEC-ULT-DIA     PIC 9(02).
008500*        HOLGURA PARA FUTURAS AMPLIACIONES DEL REGISTRO (SIS-0201)
008600     10  FILLER                  PIC X(05).
