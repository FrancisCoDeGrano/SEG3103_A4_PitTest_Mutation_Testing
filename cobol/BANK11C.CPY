000100*****************************************************************
000200* COPYBOOK.    BANK11C
000300* TITULO.      CAMPOS DEL DIARIO DE MOVIMIENTOS - UNIZARBANK
000400* DESCRIPCION. LAYOUT DEL FICHERO DIARIO (JOURNAL) DE OPERACIONES
000500*              APLICADAS CON EXITO POR BANK11. UN REGISTRO POR
000600*              OPERACION; LOS TRASPASOS GENERAN DOS REGISTROS
000700*              (RETIRO EN ORIGEN, DEPOSITO EN DESTINO). EL DIARIO
000800*              ES INMUTABLE UNA VEZ ESCRITO. ESCRITO A NIVEL 05.
000900*****************************************************************
001000*  HISTORIAL DE CAMBIOS
001100*---------------------------------------------------------------
001200*  FECHA       PROGRAMADOR   PETICION    DESCRIPCION
001300*  ----------  ------------  ----------  ------------------------
001400*  1991-11-25  M.OLIVAN      SIS-0103    CREACION INICIAL DEL     SIS-0103
001500*                                        DIARIO DE MOVIMIENTOS.   SIS-0103
001600*  1993-06-14  M.OLIVAN      SIS-0119    DIA-TIPO-MOV AMPLIADO A  SIS-0119
001700*                                        X(12) PARA "WITHDRAWAL". SIS-0119
001800*  1998-10-06  R.CALVO       Y2K-0007    REVISION DE DIA-FECHA A  Y2K-0007
001900*                                        CCYYMMDD.                Y2K-0007
002000*  2005-03-07  P.SORIA       SIS-0206    DIA-IMPORTE SE PARTE EN  SIS-0206
002100*                                        DIA-IMPORTE-ENT Y -DEC,  SIS-0206
002200*                                        IGUAL QUE EL IMPORTE DE  SIS-0206
002300*                                        VENTANILLA (VER BANK11A) SIS-0206
002400*****************************************************************
002500*        NUMERO DE CUENTA AFECTADA POR EL MOVIMIENTO
002600     10  DIA-CTA-NUMERO          PIC X(10).
002700*        TIPO DE MOVIMIENTO. VALORES FIJOS DEL DIARIO:
002800*        DEPOSIT / WITHDRAWAL / INTEREST / CLOSURE
002900     10  DIA-TIPO-MOV            PIC X(12).
003000*        IMPORTE APLICADO (CERO EN EL CIERRE). ENTERO/DECIMAL
003100*        COMO EL RESTO DEL APLICATIVO (SIS-0206).
003200     10  DIA-IMPORTE.
003300         15  DIA-IMPORTE-ENT     PIC S9(11).
003400         15  DIA-IMPORTE-DEC     PIC 9(02).
003500*        DESCRIPCION DEL MOVIMIENTO
003600     10  DIA-DESCRIPCION         PIC X(30).
003700*        FECHA DE NEGOCIO (CCYYMMDD) EN QUE SE APLICO
003800     10  DIA-FECHA               PIC 9(08).
003900*        HOLGURA PARA FUTURAS AMPLIACIONES DEL REGISTRO
004000     10  FILLER                  PIC X(03).
