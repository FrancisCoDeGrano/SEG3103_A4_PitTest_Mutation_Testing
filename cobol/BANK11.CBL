000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK11.
000300 AUTHOR. M. OLIVAN.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 11/20/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL. NO DISTRIBUIR FUERA DEL
000800     DEPARTAMENTO DE SISTEMAS.
000900*****************************************************************
001000* PROGRAMA.    BANK11
001100* TITULO.      MANTENIMIENTO BATCH DE CUENTAS - UNIZARBANK
001200* DESCRIPCION. CARGA EL MAESTRO DE CUENTAS, APLICA CONTRA EL
001300*              LAS SOLICITUDES DE MOVIMIENTO (DEPOSITO, RETIRO,
001400*              TRASPASO, INTERES, CIERRE), ESCRIBE EL DIARIO DE
001500*              MOVIMIENTOS, EL MAESTRO ACTUALIZADO Y EL INFORME
001600*              RESUMEN DE CONTROL. SUSTITUYE A LOS PROGRAMAS
001700*              INTERACTIVOS BANK1-BANK10 PARA EL PROCESO DE
001800*              FIN DE DIA, QUE NO REQUIERE PANTALLA.
001900*****************************************************************
002000*  HISTORIAL DE CAMBIOS
002100*-----------------------------------------------------------------
002200*  FECHA       PROGRAMADOR   PETICION    DESCRIPCION
002300*  ----------  ------------  ----------  ------------------------
002400*  1991-11-20  M.OLIVAN      SIS-0102    CREACION INICIAL. CARGA  SIS-0102
002500*                                        DE MAESTRO Y DEPOSITO/   SIS-0102
002600*                                        RETIRO UNICAMENTE.       SIS-0102
002700*  1992-04-03  M.OLIVAN      SIS-0109    ALTA DE CONTROL DE LIMIT SIS-0109
002800*                                        DIARIO DE RETIRADA Y SU  SIS-0109
002900*                                        REINICIO POR FECHA.      SIS-0109
003000*  1993-06-14  M.OLIVAN      SIS-0119    ALTA DE LA OPERACION DE  SIS-0119
003100*                                        TRASPASO ENTRE CUENTAS,  SIS-0119
003200*                                        CON DESHACER SI FALLA EL SIS-0119
003300*                                        ABONO EN DESTINO.        SIS-0119
003400*  1994-05-09  M.OLIVAN      SIS-0130    ALTA DE LA LIQUIDACION D SIS-0130
003500*                                        INTERESES MENSUAL Y DEL  SIS-0130
003600*                                        CIERRE DE CUENTAS.       SIS-0130
003700*  1995-01-11  P.SORIA       SIS-0138    CORRECCION: EL CIERRE NO SIS-0138
003800*                                        DEBIA EXIGIR CTA-ACTIVA, SIS-0138
003900*                                        SOLO SALDO CERO.         SIS-0138
004000*  1996-09-30  P.SORIA       SIS-0162    EL RETIRO EN EL LIMITE   SIS-0162
004100*                                        EXACTO DEBE ACEPTARSE    SIS-0162
004200*                                        (PRUEBA ESTRICTAMENTE    SIS-0162
004300*                                        MAYOR QUE, NO MAYOR-IGUA SIS-0162
004400*  1998-10-06  R.CALVO       Y2K-0007    REVISION DE TODAS LAS    Y2K-0007
004500*                                        FECHAS A CCYYMMDD. LA    Y2K-0007
004600*                                        FECHA DE NEGOCIO YA NO   Y2K-0007
004700*                                        SE TOMA DEL RELOJ DEL    Y2K-0007
004800*                                        SISTEMA, SINO DEL PROPIO Y2K-0007
004900*                                        REGISTRO DE SOLICITUD,   Y2K-0007
005000*                                        PARA QUE EL PROCESO SEA  Y2K-0007
005100*                                        REPRODUCIBLE.            Y2K-0007
005200*  1999-02-19  R.CALVO       Y2K-0011    PRUEBAS DE FIN DE SIGLO  Y2K-0011
005300*                                        SOBRE EL REINICIO DEL    Y2K-0011
005400*                                        LIMITE DIARIO. SIN       Y2K-0011
005500*                                        INCIDENCIAS.             Y2K-0011
005600*  2001-09-25  P.SORIA       SIS-0188    ALTA DE 88-NIVELES EN LO SIS-0188
005700*                                        CODIGOS DE OPERACION Y   SIS-0188
005800*                                        DE CONTADORES DE RECHAZO SIS-0188
005900*                                        POR MOTIVO EN EL RESUMEN SIS-0188
006000*  2003-02-18  R.CALVO       SIS-0201    TABLA DE CUENTAS AMPLIAD SIS-0201
006100*                                        A 2000 ENTRADAS.         SIS-0201
006200*  2005-02-14  P.SORIA       SIS-0207    SE ADELANTA LA LECTURA   SIS-0207
006300*                                        DE LA PRIMERA SOLICITUD  SIS-0207
006400*                                        (PRIMING READ) PARA QUE  SIS-0207
006500*                                        LA CABECERA DEL RESUMEN  SIS-0207
006600*                                        SALGA ANTES DE LA        SIS-0207
006700*                                        PRIMERA LINEA DE         SIS-0207
006800*                                        DETALLE.                 SIS-0207
006900*  2005-03-07  P.SORIA       SIS-0206    SALDO, LIMITE DIARIO,    SIS-0206
007000*                                        RETIRADO HOY E IMPORTE   SIS-0206
007100*                                        DE MOVIMIENTO SE PARTEN  SIS-0206
007200*                                        EN PAREJA ENTERO/DECIMAL SIS-0206
007300*                                        (VER BANK11A/B/C).       SIS-0206
007400*  2005-03-21  P.SORIA       SIS-0208    ALTA DE VALIDACION DE    SIS-0208
007500*                                        CUENTA AL CARGAR EL      SIS-0208
007600*                                        MAESTRO: NUMERO NO EN    SIS-0208
007700*                                        BLANCO, TIPO S/P/C,      SIS-0208
007800*                                        SALDO INICIAL NO         SIS-0208
007900*                                        NEGATIVO. LAS CUENTAS    SIS-0208
008000*                                        INVALIDAS SE RECHAZAN Y  SIS-0208
008100*                                        NO SE CARGAN EN TABLA.   SIS-0208
008200*                                        EL LIMITE DIARIO SE FIJA SIS-0208
008300*                                        AHORA SIEMPRE AL ALTA    SIS-0208
008400*                                        SEGUN EL TIPO (5000 EN   SIS-0208
008500*                                        PREMIUM, 1000 EN EL      SIS-0208
008600*                                        RESTO), IGNORANDO EL     SIS-0208
008700*                                        VALOR DEL MAESTRO.       SIS-0208
008800*****************************************************************
008900
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-4381.
009300 OBJECT-COMPUTER. IBM-4381.
009400 SPECIAL-NAMES.
009500*    C01 SE USA EN 0140-EMITIR-CABECERA PARA EL SALTO A LA
009600*    PRIMERA LINEA DE UNA PAGINA NUEVA DEL INFORME RESUMEN.
009700     C01 IS TOP-OF-FORM
009800*    CODIGOS DE OPERACION ADMITIDOS EN LA SOLICITUD DE
009900*    MOVIMIENTO; CUALQUIER OTRO VALOR SE RECHAZA EN
010000*    0105-TRATAR-MOVIMIENTO CON MOTIVO "CODIGO DE OPERACION
010100*    INVALIDO".
010200     CLASS CLASE-COD-OPER IS "D" "W" "T" "I" "X"
010300*    TIPOS DE CUENTA ADMITIDOS AL CARGAR EL MAESTRO; CUALQUIER
010400*    OTRO VALOR RECHAZA LA CUENTA EN 0023-VALIDAR-CUENTA (SIS-0208
010500     CLASS CLASE-TIPO-CUENTA IS "S" "P" "C"
010600*    CONMUTADOR DE OPERACION UPSI-0, RESERVADO PARA UNA FUTURA
010700*    EJECUCION DE SOLO SIMULACION (SIN GRABAR EL MAESTRO NI EL
010800*    DIARIO); NO SE CONSULTA TODAVIA EN NINGUN PARRAFO.
010900     UPSI-0 ON STATUS IS UPSI-0-ON
011000            OFF STATUS IS UPSI-0-OFF.
011100
011200 INPUT-OUTPUT SECTION.
011300 FILE-CONTROL.
011400*    MAESTRO DE CUENTAS DE ENTRADA, CARGADO EN MEMORIA EN LA
011500*    FASE 0020-CARGAR-CUENTAS ANTES DE PROCESAR NINGUN MOVIMIEN
011600     SELECT CTA-MSTR-ENT ASSIGN TO CTAMSTIN
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         FILE STATUS IS FS-CTAIN.
011900
012000*    MAESTRO DE CUENTAS ACTUALIZADO, VOLCADO AL FINAL DEL
012100*    PROCESO EN 0500-GRABAR-CUENTAS.
012200     SELECT CTA-MSTR-SAL ASSIGN TO CTAMSTOU
012300         ORGANIZATION IS LINE SEQUENTIAL
012400         FILE STATUS IS FS-CTAOU.
012500
012600*    SOLICITUDES DE MOVIMIENTO A APLICAR CONTRA EL MAESTRO.
012700     SELECT MOV-ENTRADA ASSIGN TO MOVENT
012800         ORGANIZATION IS LINE SEQUENTIAL
012900         FILE STATUS IS FS-MOV.
013000
013100*    DIARIO CON UN REGISTRO POR CADA MOVIMIENTO APLICADO CON
013200*    EXITO (0300-ESCRIBIR-DIARIO); LOS RECHAZADOS NO SE ANOTAN.
013300     SELECT DIA-SALIDA ASSIGN TO DIARIO
013400         ORGANIZATION IS LINE SEQUENTIAL
013500         FILE STATUS IS FS-DIA.
013600
013700*    INFORME RESUMEN DE CONTROL DEL PROCESO.
013800     SELECT RESUMEN-SALIDA ASSIGN TO RESUMEN
013900         ORGANIZATION IS LINE SEQUENTIAL
014000         FILE STATUS IS FS-RES.
014100
014200
014300 DATA DIVISION.
014400 FILE SECTION.
014500 FD  CTA-MSTR-ENT
014600     LABEL RECORD STANDARD.
014700 01  CTE-REGISTRO.
014800*    LAYOUT DE BANK11A CON PREFIJO CTE- (CUENTA DE ENTRADA).
014900     COPY BANK11A REPLACING LEADING ==CTA-== BY ==CTE-==.
015000
015100 FD  CTA-MSTR-SAL
015200     LABEL RECORD STANDARD.
015300 01  CTS-REGISTRO.
015400*    MISMO LAYOUT DE BANK11A, PREFIJO CTS- (CUENTA DE SALIDA).
015500     COPY BANK11A REPLACING LEADING ==CTA-== BY ==CTS-==.
015600
015700 FD  MOV-ENTRADA
015800     LABEL RECORD STANDARD.
015900 01  MOV-SOLICITUD.
016000*    LAYOUT DE LA SOLICITUD DE MOVIMIENTO (BANK11B).
016100     COPY BANK11B.
016200
016300 FD  DIA-SALIDA
016400     LABEL RECORD STANDARD.
016500 01  DIA-REGISTRO.
016600*    LAYOUT DEL REGISTRO DE DIARIO (BANK11C).
016700     COPY BANK11C.
016800
016900 FD  RESUMEN-SALIDA
017000     LABEL RECORD STANDARD.
017100*    LINEA DE IMPRESION GENERICA DEL INFORME RESUMEN, DE ANCHO
017200*    ESTANDAR DE IMPRESORA DE 132 COLUMNAS.
017300 01  LIN-RESUMEN                 PIC X(132).
017400
017500
017600 WORKING-STORAGE SECTION.
017700*    CODIGOS DE ESTADO DE FICHERO, UNO POR CADA SELECT DE
017800*    FILE-CONTROL, CONSULTADOS TRAS CADA OPEN/READ/WRITE.
017900 77  FS-CTAIN                    PIC X(02) VALUE SPACES.
018000 77  FS-CTAOU                    PIC X(02) VALUE SPACES.
018100 77  FS-MOV                      PIC X(02) VALUE SPACES.
018200 77  FS-DIA                      PIC X(02) VALUE SPACES.
018300 77  FS-RES                      PIC X(02) VALUE SPACES.
018400*    VALORES DE RETORNO DE LA CONDICION UPSI-0 DECLARADA EN
018500*    SPECIAL-NAMES; SE DEFINEN AQUI PORQUE EL CONMUTADOR TODAVIA
018600*    NO SE CONSULTA EN NINGUN PARRAFO.
018700 77  UPSI-0-ON                   PIC X(01) VALUE "N".
018800 77  UPSI-0-OFF                  PIC X(01) VALUE "Y".
018900
019000 01  INDICADORES.
019100*    CONMUTADORES DE FIN DE FICHERO DE LOS DOS FICHEROS DE
019200*    ENTRADA DEL PROCESO.
019300     05  FIN-CTAS                PIC X(01) VALUE "N".
019400         88  HAY-FIN-CTAS               VALUE "Y".
019500     05  FIN-MOV                 PIC X(01) VALUE "N".
019600         88  HAY-FIN-MOV                VALUE "Y".
019700*    RESULTADO DE LA BUSQUEDA DE UNA CUENTA POR NUMERO EN
019800*    0110-BUSCAR-CUENTA.
019900     05  ENCONTRADA              PIC X(01) VALUE "N".
020000         88  CTA-FUE-ENCONTRADA         VALUE "Y".
020100*    RESULTADO DE LA OPERACION APLICADA A LA SOLICITUD EN
020200*    CURSO; LO FIJA CADA PARRAFO 02XX-OPER-XXXX ANTES DE VOLVER
020300*    A 0105-TRATAR-MOVIMIENTO.
020400     05  RESULT-OPER             PIC X(01) VALUE "N".
020500         88  OPER-CON-EXITO             VALUE "Y".
020600         88  OPER-RECHAZADA             VALUE "N".
020700*    RESULTADO DE LA VALIDACION DE UNA CUENTA DEL MAESTRO DE
020800*    ENTRADA EN 0023-VALIDAR-CUENTA (SIS-0208).
020900     05  CTA-VALIDA              PIC X(01) VALUE "N".
021000         88  CTA-ES-VALIDA              VALUE "Y".
021100     05  FILLER                  PIC X(04) VALUE SPACES.
021200
021300*    CONTADORES DE CONTROL - TODOS BINARIOS (COMP) POR SER
021400*    ACUMULADORES DE USO INTENSIVO EN EL BUCLE DE MOVIMIENTOS.
021500 01  CONTADORES.
021600*    NUMERO DE CUENTAS CARGADAS EN TABLA-CUENTAS.
021700     05  NUM-CUENTAS             PIC 9(06) COMP.
021800*    INDICES DE TRABAJO DE 0110-BUSCAR-CUENTA Y DE LA CUENTA
021900*    DESTINO DE UN TRASPASO.
022000     05  IX-BUSQUEDA             PIC 9(06) COMP.
022100     05  IX-DEST                 PIC 9(06) COMP.
022200*    NUMERO DE LINEAS DE DETALLE ESCRITAS EN EL INFORME.
022300     05  LINEA-CONT              PIC 9(04) COMP.
022400*    LOS SEIS CONTADORES SIGUIENTES ALIMENTAN EL INFORME
022500*    RESUMEN, UNO POR CADA CLASE DE OPERACION ACEPTADA.
022600     05  CONT-DEPOSITOS          PIC 9(06) COMP VALUE ZERO.
022700     05  CONT-RETIROS            PIC 9(06) COMP VALUE ZERO.
022800     05  CONT-TRASPASOS          PIC 9(06) COMP VALUE ZERO.
022900     05  CONT-INTERESES          PIC 9(06) COMP VALUE ZERO.
023000     05  CONT-CIERRES            PIC 9(06) COMP VALUE ZERO.
023100*    TOTAL DE RECHAZOS Y SU DESGLOSE POR MOTIVO (SIS-0188), EN
023200*    EL MISMO ORDEN EN QUE 0600-EMITIR-RESUMEN LOS IMPRIME.
023300     05  CONT-RECHAZOS           PIC 9(06) COMP VALUE ZERO.
023400*    CUENTAS DEL MAESTRO DE ENTRADA RECHAZADAS EN LA CARGA POR NO
023500*    SUPERAR 0023-VALIDAR-CUENTA; NO SE INCLUYEN EN NUM-CUENTAS NI
023600*    EN EL MAESTRO DE SALIDA (SIS-0208).
023700     05  CONT-CTAS-RECHAZADAS    PIC 9(06) COMP VALUE ZERO.
023800     05  CONT-RECH-NOENC         PIC 9(06) COMP VALUE ZERO.
023900     05  CONT-RECH-DESTINO       PIC 9(06) COMP VALUE ZERO.
024000     05  CONT-RECH-VALIDAC       PIC 9(06) COMP VALUE ZERO.
024100     05  CONT-RECH-OPER          PIC 9(06) COMP VALUE ZERO.
024200     05  FILLER                  PIC X(04) VALUE SPACES.
024300
024400*    IMPORTES ACUMULADOS DE LAS OPERACIONES ACEPTADAS, PARA LAS
024500*    CIFRAS DE CONTROL DEL INFORME RESUMEN. GUARDADOS EN CENTIMOS
024600*    (SIN DECIMAL IMPLICITO) PARA SUMARLOS DIRECTAMENTE CONTRA LAS
024700*    VISTAS -R DE LOS IMPORTES DE MOVIMIENTO (SIS-0206).
024800 01  IMPORTES-TOTALES.
024900     05  TOT-DEPOSITOS           PIC S9(13) VALUE ZERO.
025000*    VISTA REDEFINIDA CON DECIMAL IMPLICITO PARA SU EDICION EN EL
025100*    BLOQUE DE TOTALES DEL INFORME (0600-EMITIR-RESUMEN).
025200     05  TOT-DEPOSITOS-V99 REDEFINES TOT-DEPOSITOS
025300                                 PIC S9(11)V99.
025400     05  TOT-RETIROS             PIC S9(13) VALUE ZERO.
025500     05  TOT-RETIROS-V99 REDEFINES TOT-RETIROS
025600                                 PIC S9(11)V99.
025700     05  TOT-INTERESES           PIC S9(13) VALUE ZERO.
025800     05  TOT-INTERESES-V99 REDEFINES TOT-INTERESES
025900                                 PIC S9(11)V99.
026000*    VISTA REDEFINIDA DE LOS TOTALES PARA VOLCADO RAPIDO A
026100*    PANTALLA EN DIAGNOSTICO DE INCIDENCIAS (NO USADA EN EL
026200*    PROCESO NORMAL).
026300     05  TOTALES-R REDEFINES IMPORTES-TOTALES
026400                                 PIC S9(39).
026500     05  FILLER                  PIC X(04) VALUE SPACES.
026600
026700 01  CAMPOS-TRABAJO.
026800*    NUMERO DE CUENTA A LOCALIZAR POR 0110-BUSCAR-CUENTA; SE
026900*    RELLENA ANTES DE CADA PERFORM A ESE PARRAFO.
027000     05  CTA-BUSCADA             PIC X(10).
027100*    TEXTO DEL MOTIVO DE RECHAZO PARA LA LINEA DE DETALLE, VACIO
027200*    SI LA OPERACION SE ACEPTO.
027300     05  MOTIVO-RECHAZO          PIC X(28) VALUE SPACES.
027400*    DESCRIPCIONES ARMADAS POR STRING PARA LOS DOS APUNTES DE
027500*    DIARIO DE UN TRASPASO (ORIGEN Y DESTINO).
027600     05  DESC-TRASPASO-ORIG      PIC X(30).
027700     05  DESC-TRASPASO-DEST      PIC X(30).
027800*    INTERES CALCULADO EN 0240-OPER-INTERES SEGUN EL TIPO DE
027900*    CUENTA, ANTES DE ABONARLO AL SALDO. EN CENTIMOS, SIN DECIMAL
028000*    IMPLICITO, PARA SUMARLO DIRECTAMENTE CONTRA TC-SALDO-R
028100*    (SIS-0206).
028200     05  INTERES-CALC            PIC S9(13) VALUE ZERO.
028300*    AREA DE PASO PARA EL PARRAFO 0300-ESCRIBIR-DIARIO. SE
028400*    RELLENA EN EL PARRAFO LLAMANTE JUNTO CON DIA-TIPO-MOV. EL
028500*    IMPORTE SE NOMBRA DIA-IMP (NO DIA-IMPORTE) PARA NO CHOCAR
028600*    CON EL CAMPO DEL MISMO NOMBRE DE BANK11C (SIS-0206).
028700     05  DIA-CTA-NUM             PIC X(10).
028800     05  DIA-IMP.
028900         10  DIA-IMP-ENT         PIC S9(11).
029000         10  DIA-IMP-DEC         PIC 9(02).
029100*    VISTA REDEFINIDA EN CENTIMOS PARA MOVER DIRECTAMENTE UN
029200*    IMPORTE YA CALCULADO (INTERES-CALC, CIERRE A CERO).
029300     05  DIA-IMP-R REDEFINES DIA-IMP
029400                                 PIC S9(13).
029500     05  DIA-DESC                PIC X(30).
029600     05  FILLER                  PIC X(04) VALUE SPACES.
029700
029800 01  FECHA-INFORME.
029900*    ULTIMA FECHA DE NEGOCIO LEIDA DEL FICHERO DE SOLICITUDES,
030000*    USADA COMO FECHA DEL INFORME RESUMEN (Y2K-0007).
030100     05  FECHA-HOY               PIC 9(08).
030200*    VISTA REDEFINIDA POR COMPONENTES PARA COMPARACIONES Y
030300*    EDICION DE FECHA (NO USADA EN EL PROCESO NORMAL).
030400     05  FECHA-HOY-R REDEFINES FECHA-HOY.
030500         10  FH-ANO              PIC 9(04).
030600         10  FH-MES              PIC 9(02).
030700         10  FH-DIA              PIC 9(02).
030800     05  FILLER                  PIC X(04) VALUE SPACES.
030900
031000*    TABLA DE CUENTAS EN MEMORIA - CARGADA DESDE CTA-MSTR-ENT
031100*    Y VOLCADA DE NUEVO A CTA-MSTR-SAL AL FINAL DEL PROCESO.
031200*    EL LIMITE DE 2000 ENTRADAS SE AMPLIO EN SIS-0201; SI SE
031300*    SUPERA, EL PROGRAMA NO LO DETECTA Y ES RESPONSABILIDAD DE
031400*    OPERACION MANTENER EL MAESTRO POR DEBAJO DEL LIMITE.
031500 01  TABLA-CUENTAS.
031600     05  TC-ENTRADA OCCURS 2000 TIMES INDEXED BY IX-CTA.
031700         COPY BANK11A REPLACING LEADING ==CTA-== BY ==TC-==.
031800
031900*    LINEAS DEL INFORME RESUMEN. EL INFORME LLEVA UNA LINEA DE
032000*    DETALLE POR CADA SOLICITUD DE MOVIMIENTO LEIDA (ACEPTADA O
032100*    RECHAZADA) Y UN BLOQUE DE LINEAS DE TOTALES AL FINAL.
032200 01  LIN-CAB-1.
032300*    TITULO DEL INFORME Y FECHA DE PROCESO (0140-EMITIR-CABECERA).
032400     05  FILLER                  PIC X(20)
032500         VALUE "UNIZARBANK - BANK11 ".
032600     05  FILLER                  PIC X(38)
032700         VALUE "INFORME RESUMEN DE MANTENIMIENTO DE C".
032800     05  FILLER                  PIC X(06) VALUE "UENTAS".
032900     05  FILLER                  PIC X(06) VALUE SPACES.
033000     05  LC1-FECHA               PIC 9999/99/99.
033100     05  FILLER                  PIC X(02) VALUE SPACES.
033200
033300 01  LIN-CAB-2.
033400*    CABECERAS DE COLUMNA DE LA LINEA DE DETALLE, EN EL MISMO
033500*    ORDEN Y ANCHO QUE LIN-DETALLE MAS ABAJO.
033600     05  FILLER                  PIC X(04) VALUE SPACES.
033700     05  FILLER                  PIC X(10) VALUE "CUENTA".
033800     05  FILLER                  PIC X(04) VALUE SPACES.
033900     05  FILLER                  PIC X(10) VALUE "OPERACION".
034000     05  FILLER                  PIC X(04) VALUE SPACES.
034100     05  FILLER                  PIC X(15) VALUE "IMPORTE".
034200     05  FILLER                  PIC X(04) VALUE SPACES.
034300     05  FILLER                  PIC X(10) VALUE "RESULTADO".
034400     05  FILLER                  PIC X(02) VALUE SPACES.
034500     05  FILLER                  PIC X(28) VALUE "MOTIVO DE RECHAZ
034600     05  FILLER                  PIC X(24) VALUE SPACES.
034700
034800 01  LIN-DETALLE.
034900*    UNA LINEA POR SOLICITUD, ESCRITA POR 0130-ESCRIBIR-LINEA-
035000*    DETALLE TRAS RESOLVER LA OPERACION EN 0105-TRATAR-MOVIMIENTO.
035100     05  FILLER                  PIC X(04) VALUE SPACES.
035200     05  LD-CUENTA               PIC X(10).
035300     05  FILLER                  PIC X(04) VALUE SPACES.
035400     05  LD-OPERACION            PIC X(10).
035500     05  FILLER                  PIC X(04) VALUE SPACES.
035600     05  LD-IMPORTE              PIC Z,ZZZ,ZZZ,ZZ9.99-.
035700     05  FILLER                  PIC X(03) VALUE SPACES.
035800     05  LD-RESULTADO            PIC X(10).
035900     05  FILLER                  PIC X(02) VALUE SPACES.
036000*    MOTIVO DE RECHAZO, EN BLANCO SI LD-RESULTADO ES "ACEPTADO".
036100     05  LD-MOTIVO               PIC X(28).
036200     05  FILLER                  PIC X(24) VALUE SPACES.
036300
036400 01  LIN-TOTAL.
036500*    LINEA GENERICA DE TOTALES, REUTILIZADA CON DISTINTA
036600*    ETIQUETA Y CONTADOR/IMPORTE PARA CADA RENGLON DEL BLOQUE
036700*    FINAL DEL INFORME (0600-EMITIR-RESUMEN).
036800     05  FILLER                  PIC X(04) VALUE SPACES.
036900     05  LT-ETIQUETA             PIC X(28).
037000     05  FILLER                  PIC X(04) VALUE SPACES.
037100     05  LT-CONTADOR             PIC ZZZ,ZZ9.
037200     05  FILLER                  PIC X(04) VALUE SPACES.
037300     05  LT-IMPORTE              PIC Z,ZZZ,ZZZ,ZZ9.99-.
037400     05  FILLER                  PIC X(58) VALUE SPACES.
037500
037600
037700 PROCEDURE DIVISION.
037800*****************************************************************
037900* FLUJO DEL PROCESO POR LOTES BANK11 EN CINCO FASES:
038000*   FASE 1 - ABRIR LOS CINCO FICHEROS DEL PROCESO.
038100*   FASE 2 - CARGAR EL MAESTRO DE CUENTAS EN LA TABLA-CUENTAS.
038200*   FASE 3 - LEER CADA SOLICITUD DE MOVIMIENTO Y APLICARLA.
038300*   FASE 4 - VOLCAR LA TABLA-CUENTAS ACTUALIZADA AL MAESTRO SAL.
038400*   FASE 5 - EMITIR EL INFORME RESUMEN Y CERRAR FICHEROS.
038500*****************************************************************
038600 0000-PROCESO-PRINCIPAL.
038700*    FASE 1
038800     PERFORM 0010-ABRIR-FICHEROS THRU 0010-EXIT.
038900*    FASE 2
039000     PERFORM 0020-CARGAR-CUENTAS THRU 0020-EXIT.
039100*    FASE 3
039200     PERFORM 0100-PROCESAR-MOVIMIENTOS THRU 0100-EXIT.
039300*    FASE 4
039400     PERFORM 0500-GRABAR-CUENTAS THRU 0500-EXIT.
039500*    FASE 5
039600     PERFORM 0600-EMITIR-RESUMEN THRU 0600-EXIT.
039700     PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT.
039800     STOP RUN.
039900
040000*---------------------------------------------------------------
040100* APERTURA DE FICHEROS (SIS-0102)
040200*---------------------------------------------------------------
040300 0010-ABRIR-FICHEROS.
040400*    MAESTRO DE ENTRADA - SE CARGA COMPLETO EN 0020-CARGAR-CTAS.
040500     OPEN INPUT CTA-MSTR-ENT.
040600     IF FS-CTAIN NOT = "00"
040700         GO TO 0010-ERROR.
040800*    SOLICITUDES DE MOVIMIENTO A APLICAR.
040900     OPEN INPUT MOV-ENTRADA.
041000     IF FS-MOV NOT = "00"
041100         GO TO 0010-ERROR.
041200*    MAESTRO DE SALIDA - SE ESCRIBE EN 0500-GRABAR-CUENTAS.
041300     OPEN OUTPUT CTA-MSTR-SAL.
041400     IF FS-CTAOU NOT = "00"
041500         GO TO 0010-ERROR.
041600*    DIARIO DE MOVIMIENTOS ACEPTADOS.
041700     OPEN OUTPUT DIA-SALIDA.
041800     IF FS-DIA NOT = "00"
041900         GO TO 0010-ERROR.
042000*    INFORME RESUMEN DE CONTROL.
042100     OPEN OUTPUT RESUMEN-SALIDA.
042200     IF FS-RES NOT = "00"
042300         GO TO 0010-ERROR.
042400*    FECHA-HOY SE INICIALIZA A CERO Y SE ACTUALIZA CON CADA
042500*    SOLICITUD LEIDA (VER 0105-TRATAR-MOVIMIENTO).
042600     MOVE ZERO TO FECHA-HOY.
042700     GO TO 0010-EXIT.
042800 0010-ERROR.
042900*    LOS CINCO CODIGOS DE ESTADO SE MUESTRAN JUNTOS PARA QUE
043000*    OPERACION IDENTIFIQUE DE UN VISTAZO CUAL DE LOS FICHEROS
043100*    NO SE PUDO ABRIR, SIN TENER QUE CONSULTAR EL JCL.
043200     DISPLAY "BANK11 - ERROR EN LA APERTURA DE FICHEROS".
043300     DISPLAY "  CTAMSTIN=" FS-CTAIN
043400             " MOVENT=" FS-MOV
043500             " CTAMSTOU=" FS-CTAOU
043600             " DIARIO=" FS-DIA
043700             " RESUMEN=" FS-RES.
043800     STOP RUN.
043900 0010-EXIT.
044000     EXIT.
044100
044200*---------------------------------------------------------------
044300* CARGA DEL MAESTRO DE CUENTAS EN LA TABLA (SIS-0102)
044400* BATCH FLOW - PASO 1: CARGA SECUENCIAL DEL MAESTRO EN MEMORIA.
044500*---------------------------------------------------------------
044600 0020-CARGAR-CUENTAS.
044700     MOVE ZERO TO NUM-CUENTAS.
044800     MOVE "N" TO FIN-CTAS.
044900*    BUCLE DE LECTURA SECUENCIAL HASTA FIN DE FICHERO; CADA
045000*    REGISTRO LEIDO SE AÑADE A LA TABLA-CUENTAS EN 0022.
045100 0021-LEER-CUENTA.
045200     READ CTA-MSTR-ENT
045300         AT END
045400             MOVE "Y" TO FIN-CTAS
045500         NOT AT END
045600             PERFORM 0022-ANADIR-CUENTA THRU 0022-EXIT
045700     END-READ.
045800     IF NOT HAY-FIN-CTAS
045900         GO TO 0021-LEER-CUENTA.
046000     GO TO 0020-EXIT.
046100*    EL INDICE SE FIJA CON SET (NO ADD/MOVE) POR SER IX-CTA UN
046200*    INDICE DE TABLA, SEGUN LA NORMA DE LA CASA PARA OCCURS. LA
046300*    CUENTA QUE NO SUPERE LA VALIDACION DE 0023 NO SE AÑADE A LA
046400*    TABLA (SIS-0208).
046500 0022-ANADIR-CUENTA.
046600     PERFORM 0023-VALIDAR-CUENTA THRU 0023-EXIT.
046700     IF NOT CTA-ES-VALIDA
046800         ADD 1 TO CONT-CTAS-RECHAZADAS
046900         GO TO 0022-EXIT.
047000     ADD 1 TO NUM-CUENTAS.
047100     SET IX-CTA TO NUM-CUENTAS.
047200     MOVE CTE-REGISTRO TO TC-ENTRADA(IX-CTA).
047300*    EL LIMITE DIARIO SE FIJA AHORA AL ALTA SEGUN EL TIPO DE
047400*    CUENTA, PISANDO CUALQUIER VALOR QUE TRAJERA EL MAESTRO DE
047500*    ENTRADA EN CTE-LIMITE-DIA (SIS-0208).
047600     PERFORM 0024-FIJAR-LIMITE-DIA THRU 0024-EXIT.
047700 0022-EXIT.
047800     EXIT.
047900
048000*---------------------------------------------------------------
048100* VALIDACION DE UNA CUENTA DEL MAESTRO DE ENTRADA (SIS-0208)
048200* NUMERO NO EN BLANCO, TIPO S/P/C, SALDO INICIAL NO NEGATIVO.
048300*---------------------------------------------------------------
048400 0023-VALIDAR-CUENTA.
048500     MOVE "Y" TO CTA-VALIDA.
048600     IF CTE-NUMERO = SPACES
048700         MOVE "N" TO CTA-VALIDA
048800         GO TO 0023-EXIT.
048900     IF CTE-TIPO IS NOT CLASE-TIPO-CUENTA
049000         MOVE "N" TO CTA-VALIDA
049100         GO TO 0023-EXIT.
049200     IF CTE-SALDO-R < ZERO
049300         MOVE "N" TO CTA-VALIDA.
049400 0023-EXIT.
049500     EXIT.
049600
049700*---------------------------------------------------------------
049800* LIMITE DIARIO DE RETIRADA SEGUN TIPO DE CUENTA (SIS-0208)
049900* PREMIUM 5000.00; AHORRO Y CORRIENTE 1000.00.
050000*---------------------------------------------------------------
050100 0024-FIJAR-LIMITE-DIA.
050200     IF TC-PREMIUM(IX-CTA)
050300         MOVE 500000 TO TC-LIMITE-DIA-R(IX-CTA)
050400     ELSE
050500         MOVE 100000 TO TC-LIMITE-DIA-R(IX-CTA).
050600 0024-EXIT.
050700     EXIT.
050800 0020-EXIT.
050900     EXIT.
051000
051100*---------------------------------------------------------------
051200* BATCH FLOW - PASO 2: LECTURA Y APLICACION DE MOVIMIENTOS
051300* SIS-0207: SE ADELANTA (PRIMING READ) LA LECTURA DE LA PRIMERA
051400* SOLICITUD PARA PODER EMITIR LA CABECERA DEL INFORME RESUMEN
051500* ANTES DE LA PRIMERA LINEA DE DETALLE; VER 0140-EMITIR-CABECERA.
051600*---------------------------------------------------------------
051700 0100-PROCESAR-MOVIMIENTOS.
051800     MOVE "N" TO FIN-MOV.
051900     PERFORM 0101-LEER-MOVIMIENTO THRU 0101-EXIT.
052000*    LA FECHA DE CABECERA ES LA DE LA PRIMERA SOLICITUD LEIDA (O
052100*    CERO SI EL FICHERO VIENE VACIO), NUNCA LA DEL RELOJ (Y2K-0007
052200     IF NOT HAY-FIN-MOV
052300         MOVE MOV-FECHA TO FECHA-HOY.
052400     PERFORM 0140-EMITIR-CABECERA THRU 0140-EXIT.
052500     IF HAY-FIN-MOV
052600         GO TO 0100-EXIT.
052700*    BUCLE PRINCIPAL DEL PROCESO: RESOLVER-Y-LEER LA SIGUIENTE,
052800*    POR CADA SOLICITUD, HASTA FIN DE FICHERO DE MOVIMIENTOS.
052900 0102-TRATAR-Y-SEGUIR.
053000     PERFORM 0105-TRATAR-MOVIMIENTO THRU 0105-EXIT.
053100     PERFORM 0101-LEER-MOVIMIENTO THRU 0101-EXIT.
053200     IF NOT HAY-FIN-MOV
053300         GO TO 0102-TRATAR-Y-SEGUIR.
053400     GO TO 0100-EXIT.
053500
053600 0101-LEER-MOVIMIENTO.
053700     READ MOV-ENTRADA
053800         AT END
053900             MOVE "Y" TO FIN-MOV
054000     END-READ.
054100 0101-EXIT.
054200     EXIT.
054300 0100-EXIT.
054400     EXIT.
054500
054600*---------------------------------------------------------------
054700* CABECERA DEL INFORME RESUMEN (SIS-0207)
054800* SE EMITE ANTES DE LA PRIMERA LINEA DE DETALLE PARA QUE EL
054900* FICHERO RESUMEN-SALIDA QUEDE EN EL ORDEN FISICO CORRECTO:
055000* CABECERA, UNA LINEA DE DETALLE POR SOLICITUD, TOTALES.
055100*---------------------------------------------------------------
055200 0140-EMITIR-CABECERA.
055300     MOVE FECHA-HOY TO LC1-FECHA.
055400     WRITE LIN-RESUMEN FROM LIN-CAB-1 AFTER ADVANCING TOP-OF-FORM.
055500     WRITE LIN-RESUMEN FROM LIN-CAB-2 AFTER ADVANCING 2 LINES.
055600 0140-EXIT.
055700     EXIT.
055800
055900 0105-TRATAR-MOVIMIENTO.
056000     MOVE "N" TO RESULT-OPER.
056100     MOVE SPACES TO MOTIVO-RECHAZO.
056200     MOVE MOV-CTA-NUMERO TO CTA-BUSCADA.
056300     PERFORM 0110-BUSCAR-CUENTA THRU 0110-EXIT.
056400*    UNA SOLICITUD SOBRE UNA CUENTA QUE NO ESTA EN EL MAESTRO SE
056500*    RECHAZA DIRECTAMENTE, SIN LLEGAR AL DESPACHO POR OPERACION.
056600     IF NOT CTA-FUE-ENCONTRADA
056700         MOVE "CUENTA NO ENCONTRADA" TO MOTIVO-RECHAZO
056800         ADD 1 TO CONT-RECHAZOS
056900         ADD 1 TO CONT-RECH-NOENC
057000         GO TO 0105-ESCRIBIR-DETALLE.
057100     SET IX-CTA TO IX-BUSQUEDA.
057200     PERFORM 0120-RESET-LIMITE-DIARIO THRU 0120-EXIT.
057300
057400*    DESPACHO POR CODIGO DE OPERACION (AL ESTILO DE LOS
057500*    PROGRAMAS BANK1-BANK10: CADENA DE IF / GO TO).
057600     IF MOV-COD-OPER IS NOT CLASE-COD-OPER
057700         MOVE "CODIGO DE OPERACION INVALIDO" TO MOTIVO-RECHAZO
057800         ADD 1 TO CONT-RECHAZOS
057900         ADD 1 TO CONT-RECH-OPER
058000         GO TO 0105-ESCRIBIR-DETALLE.
058100*    CODIGO "D" - DEPOSITO.
058200     IF MOV-OP-DEPOSITO
058300         PERFORM 0210-OPER-DEPOSITO THRU 0210-EXIT
058400         GO TO 0105-ESCRIBIR-DETALLE.
058500*    CODIGO "W" - RETIRO.
058600     IF MOV-OP-RETIRO
058700         PERFORM 0220-OPER-RETIRO THRU 0220-EXIT
058800         GO TO 0105-ESCRIBIR-DETALLE.
058900*    CODIGO "T" - TRASPASO A OTRA CUENTA.
059000     IF MOV-OP-TRASPASO
059100         PERFORM 0230-OPER-TRASPASO THRU 0230-EXIT
059200         GO TO 0105-ESCRIBIR-DETALLE.
059300*    CODIGO "I" - LIQUIDACION DE INTERES MENSUAL.
059400     IF MOV-OP-INTERES
059500         PERFORM 0240-OPER-INTERES THRU 0240-EXIT
059600         GO TO 0105-ESCRIBIR-DETALLE.
059700*    UNICO CODIGO RESTANTE DE CLASE-COD-OPER: "X" - CIERRE.
059800     PERFORM 0250-OPER-CIERRE THRU 0250-EXIT.
059900
060000 0105-ESCRIBIR-DETALLE.
060100     PERFORM 0130-ESCRIBIR-LINEA-DETALLE THRU 0130-EXIT.
060200 0105-EXIT.
060300     EXIT.
060400
060500*---------------------------------------------------------------
060600* LOCALIZAR UNA CUENTA EN LA TABLA POR NUMERO (BUSQUEDA LINEAL)
060700*---------------------------------------------------------------
060800 0110-BUSCAR-CUENTA.
060900     MOVE "N" TO ENCONTRADA.
061000     MOVE ZERO TO IX-BUSQUEDA.
061100     IF NUM-CUENTAS = ZERO
061200         GO TO 0110-EXIT.
061300     SET IX-CTA TO 1.
061400 0111-COMPARAR.
061500*    BUSQUEDA LINEAL: LA TABLA-CUENTAS ES UN VOLCADO DIRECTO
061600*    DEL MAESTRO, SIN ORDENAR POR NUMERO DE CUENTA, ASI QUE NO
061700*    CABE UNA BUSQUEDA BINARIA.
061800     IF TC-NUMERO(IX-CTA) = CTA-BUSCADA
061900         MOVE "Y" TO ENCONTRADA
062000         SET IX-BUSQUEDA TO IX-CTA
062100         GO TO 0110-EXIT.
062200     IF IX-CTA >= NUM-CUENTAS
062300         GO TO 0110-EXIT.
062400     SET IX-CTA UP BY 1.
062500     GO TO 0111-COMPARAR.
062600 0110-EXIT.
062700     EXIT.
062800
062900*---------------------------------------------------------------
063000* REINICIO DEL LIMITE DIARIO DE RETIRADA (SIS-0109)
063100* SI LA FECHA DE LA SOLICITUD ES POSTERIOR A LA DEL ULTIMO
063200* MOVIMIENTO REGISTRADO, SE PONE A CERO LO RETIRADO HOY. EL
063300* REINICIO EN SI NO ACTUALIZA LA FECHA DE ULTIMO MOVIMIENTO;
063400* ESO SOLO OCURRE CUANDO SE GRABA UN MOVIMIENTO CON EXITO.
063500*---------------------------------------------------------------
063600 0120-RESET-LIMITE-DIARIO.
063700     IF MOV-FECHA > TC-FECHA-ULT-MOV(IX-CTA)
063800         MOVE ZERO TO TC-RETIRADO-HOY-R(IX-CTA).
063900 0120-EXIT.
064000     EXIT.
064100
064200*---------------------------------------------------------------
064300* OPERACION DE DEPOSITO (SIS-0102)
064400* FALLA SI LA CUENTA ESTA INACTIVA O EL IMPORTE ES <= 0.
064500*---------------------------------------------------------------
064600 0210-OPER-DEPOSITO.
064700*    NO SE PUEDE INGRESAR EN UNA CUENTA CERRADA.
064800     IF NOT TC-ESTA-ACTIVA(IX-CTA)
064900         MOVE "CUENTA INACTIVA" TO MOTIVO-RECHAZO
065000         ADD 1 TO CONT-RECHAZOS
065100         ADD 1 TO CONT-RECH-VALIDAC
065200         GO TO 0210-EXIT.
065300*    UN DEPOSITO DE IMPORTE CERO O NEGATIVO NO TIENE SENTIDO DE
065400*    NEGOCIO (PARA RETIRAR SALDO SE USA LA OPERACION DE RETIRO).
065500     IF MOV-IMPORTE-R NOT > ZERO
065600         MOVE "IMPORTE NO POSITIVO" TO MOTIVO-RECHAZO
065700         ADD 1 TO CONT-RECHAZOS
065800         ADD 1 TO CONT-RECH-VALIDAC
065900         GO TO 0210-EXIT.
066000     ADD MOV-IMPORTE-R TO TC-SALDO-R(IX-CTA).
066100     MOVE "Y" TO RESULT-OPER.
066200*    APUNTE DE DIARIO Y CIFRAS DE CONTROL DEL DEPOSITO.
066300     MOVE "DEPOSIT     " TO DIA-TIPO-MOV.
066400     MOVE MOV-CTA-NUMERO TO DIA-CTA-NUM.
066500     MOVE MOV-IMPORTE TO DIA-IMP.
066600     MOVE MOV-DESCRIPCION TO DIA-DESC.
066700     PERFORM 0300-ESCRIBIR-DIARIO THRU 0300-EXIT.
066800     ADD 1 TO CONT-DEPOSITOS.
066900     ADD MOV-IMPORTE-R TO TOT-DEPOSITOS.
067000*    LA FECHA DE ULTIMO MOVIMIENTO SOLO SE ACTUALIZA CUANDO LA
067100*    OPERACION TIENE EXITO; 0120-RESET-LIMITE-DIARIO LA USA EN
067200*    LA SIGUIENTE SOLICITUD PARA DECIDIR SI REINICIAR EL LIMITE.
067300     MOVE MOV-FECHA TO TC-FECHA-ULT-MOV(IX-CTA).
067400 0210-EXIT.
067500     EXIT.
067600
067700*---------------------------------------------------------------
067800* OPERACION DE RETIRO (SIS-0102 / SIS-0109 / SIS-0162)
067900* FALLA SI: CUENTA INACTIVA, IMPORTE <= 0, SALDO INSUFICIENTE, O
068000* SUPERA EL LIMITE DIARIO. LA PRUEBA DEL LIMITE ES ESTRICTAMENTE
068100* MAYOR QUE: UN RETIRO QUE DEJA EL ACUMULADO EXACTO EN EL LIMITE
068200* SE ACEPTA (SIS-0162).
068300*---------------------------------------------------------------
068400 0220-OPER-RETIRO.
068500*    NO SE PUEDE RETIRAR DE UNA CUENTA CERRADA.
068600     IF NOT TC-ESTA-ACTIVA(IX-CTA)
068700         MOVE "CUENTA INACTIVA" TO MOTIVO-RECHAZO
068800         ADD 1 TO CONT-RECHAZOS
068900         ADD 1 TO CONT-RECH-VALIDAC
069000         GO TO 0220-EXIT.
069100     IF MOV-IMPORTE-R NOT > ZERO
069200         MOVE "IMPORTE NO POSITIVO" TO MOTIVO-RECHAZO
069300         ADD 1 TO CONT-RECHAZOS
069400         ADD 1 TO CONT-RECH-VALIDAC
069500         GO TO 0220-EXIT.
069600*    NO SE PERMITE DESCUBIERTO: EL SALDO DEBE CUBRIR EL IMPORTE.
069700     IF TC-SALDO-R(IX-CTA) < MOV-IMPORTE-R
069800         MOVE "SALDO INSUFICIENTE" TO MOTIVO-RECHAZO
069900         ADD 1 TO CONT-RECHAZOS
070000         ADD 1 TO CONT-RECH-VALIDAC
070100         GO TO 0220-EXIT.
070200*    LIMITE DIARIO DE RETIRADA (SIS-0109): SE COMPARA CONTRA EL
070300*    ACUMULADO YA RETIRADO HOY MAS EL IMPORTE ACTUAL. LA PRUEBA
070400*    ES ESTRICTAMENTE MAYOR QUE PARA ADMITIR EL RETIRO QUE DEJA
070500*    EL ACUMULADO EXACTO EN EL LIMITE (SIS-0162).
070600     IF (TC-RETIRADO-HOY-R(IX-CTA) + MOV-IMPORTE-R)
070700             > TC-LIMITE-DIA-R(IX-CTA)
070800         MOVE "SUPERA LIMITE DIARIO" TO MOTIVO-RECHAZO
070900         ADD 1 TO CONT-RECHAZOS
071000         ADD 1 TO CONT-RECH-VALIDAC
071100         GO TO 0220-EXIT.
071200     SUBTRACT MOV-IMPORTE-R FROM TC-SALDO-R(IX-CTA).
071300     ADD MOV-IMPORTE-R TO TC-RETIRADO-HOY-R(IX-CTA).
071400     MOVE "Y" TO RESULT-OPER.
071500*    APUNTE DE DIARIO Y CIFRAS DE CONTROL DEL RETIRO.
071600     MOVE "WITHDRAWAL  " TO DIA-TIPO-MOV.
071700     MOVE MOV-CTA-NUMERO TO DIA-CTA-NUM.
071800     MOVE MOV-IMPORTE TO DIA-IMP.
071900     MOVE MOV-DESCRIPCION TO DIA-DESC.
072000     PERFORM 0300-ESCRIBIR-DIARIO THRU 0300-EXIT.
072100     ADD 1 TO CONT-RETIROS.
072200     ADD MOV-IMPORTE-R TO TOT-RETIROS.
072300     MOVE MOV-FECHA TO TC-FECHA-ULT-MOV(IX-CTA).
072400 0220-EXIT.
072500     EXIT.
072600
072700*---------------------------------------------------------------
072800* OPERACION DE TRASPASO ENTRE CUENTAS (SIS-0119)
072900* FALLA SI LA CUENTA DESTINO NO EXISTE O ESTA INACTIVA. LUEGO
073000* SE HACE UN RETIRO EN ORIGEN Y UN DEPOSITO EN DESTINO; SI EL
073100* DEPOSITO EN DESTINO FALLA, SE DESHACE EL RETIRO REABONANDO EL
073200* IMPORTE EN ORIGEN (CONCEPTO "ROLLBACK FAILED TRANSFER").
073300*---------------------------------------------------------------
073400 0230-OPER-TRASPASO.
073500*    LA CUENTA ORIGEN YA SE LOCALIZO EN 0105-TRATAR-MOVIMIENTO
073600*    (ES IX-CTA); AQUI SOLO FALTA LOCALIZAR LA CUENTA DESTINO.
073700     MOVE MOV-CTA-DESTINO TO CTA-BUSCADA.
073800     PERFORM 0110-BUSCAR-CUENTA THRU 0110-EXIT.
073900     IF NOT CTA-FUE-ENCONTRADA
074000         MOVE "CUENTA DESTINO INEXISTENTE" TO MOTIVO-RECHAZO
074100         ADD 1 TO CONT-RECHAZOS
074200         ADD 1 TO CONT-RECH-DESTINO
074300         GO TO 0230-EXIT.
074400     SET IX-DEST TO IX-BUSQUEDA.
074500     IF NOT TC-ESTA-ACTIVA(IX-DEST)
074600         MOVE "CUENTA DESTINO INACTIVA" TO MOTIVO-RECHAZO
074700         ADD 1 TO CONT-RECHAZOS
074800         ADD 1 TO CONT-RECH-DESTINO
074900         GO TO 0230-EXIT.
075000
075100*    RETIRO EN LA CUENTA ORIGEN (MISMAS REGLAS QUE 0220, PERO
075200*    SIN VOLVER A LEER LA FICHA - LA CUENTA ORIGEN ES IX-CTA).
075300     IF NOT TC-ESTA-ACTIVA(IX-CTA)
075400         MOVE "CUENTA INACTIVA" TO MOTIVO-RECHAZO
075500         ADD 1 TO CONT-RECHAZOS
075600         ADD 1 TO CONT-RECH-VALIDAC
075700         GO TO 0230-EXIT.
075800     IF MOV-IMPORTE-R NOT > ZERO
075900         MOVE "IMPORTE NO POSITIVO" TO MOTIVO-RECHAZO
076000         ADD 1 TO CONT-RECHAZOS
076100         ADD 1 TO CONT-RECH-VALIDAC
076200         GO TO 0230-EXIT.
076300     IF TC-SALDO-R(IX-CTA) < MOV-IMPORTE-R
076400         MOVE "SALDO INSUFICIENTE" TO MOTIVO-RECHAZO
076500         ADD 1 TO CONT-RECHAZOS
076600         ADD 1 TO CONT-RECH-VALIDAC
076700         GO TO 0230-EXIT.
076800     IF (TC-RETIRADO-HOY-R(IX-CTA) + MOV-IMPORTE-R)
076900             > TC-LIMITE-DIA-R(IX-CTA)
077000         MOVE "SUPERA LIMITE DIARIO" TO MOTIVO-RECHAZO
077100         ADD 1 TO CONT-RECHAZOS
077200         ADD 1 TO CONT-RECH-VALIDAC
077300         GO TO 0230-EXIT.
077400     SUBTRACT MOV-IMPORTE-R FROM TC-SALDO-R(IX-CTA).
077500     ADD MOV-IMPORTE-R TO TC-RETIRADO-HOY-R(IX-CTA).
077600*    LA DESCRIPCION DEL APUNTE DE ORIGEN SE ARMA CON STRING PARA
077700*    QUE EL DIARIO IDENTIFIQUE LA CUENTA CONTRAPARTIDA, YA QUE
077800*    MOV-DESCRIPCION TRAE EL TEXTO LIBRE DE LA SOLICITUD, NO EL
077900*    NUMERO DE CUENTA DESTINO.
078000     STRING "TRANSFER TO " MOV-CTA-DESTINO
078100         DELIMITED BY SIZE INTO DESC-TRASPASO-ORIG.
078200     MOVE "WITHDRAWAL  " TO DIA-TIPO-MOV.
078300     MOVE MOV-CTA-NUMERO TO DIA-CTA-NUM.
078400     MOVE MOV-IMPORTE TO DIA-IMP.
078500     MOVE DESC-TRASPASO-ORIG TO DIA-DESC.
078600     PERFORM 0300-ESCRIBIR-DIARIO THRU 0300-EXIT.
078700
078800*    DEPOSITO EN LA CUENTA DESTINO. SI FALLA (SOLO PUEDE FALLAR
078900*    SI EL IMPORTE NO ES POSITIVO, YA VALIDADO ARRIBA, ASI QUE
079000*    EN LA PRACTICA SIEMPRE TIENE EXITO SALVO INACTIVACION
079100*    SOBREVENIDA) SE DESHACE EL RETIRO EN ORIGEN.
079200     IF NOT TC-ESTA-ACTIVA(IX-DEST)
079300         ADD MOV-IMPORTE-R TO TC-SALDO-R(IX-CTA)
079400         SUBTRACT MOV-IMPORTE-R FROM TC-RETIRADO-HOY-R(IX-CTA)
079500         MOVE "DEPOSIT     " TO DIA-TIPO-MOV
079600         MOVE MOV-CTA-NUMERO TO DIA-CTA-NUM
079700         MOVE MOV-IMPORTE TO DIA-IMP
079800         MOVE "ROLLBACK FAILED TRANSFER      " TO DIA-DESC
079900         PERFORM 0300-ESCRIBIR-DIARIO THRU 0300-EXIT
080000         MOVE "FALLO DEPOSITO EN DESTINO" TO MOTIVO-RECHAZO
080100         ADD 1 TO CONT-RECHAZOS
080200         ADD 1 TO CONT-RECH-DESTINO
080300         GO TO 0230-EXIT.
080400
080500     ADD MOV-IMPORTE-R TO TC-SALDO-R(IX-DEST).
080600     STRING "TRANSFER FROM " MOV-CTA-NUMERO
080700         DELIMITED BY SIZE INTO DESC-TRASPASO-DEST.
080800     MOVE "DEPOSIT     " TO DIA-TIPO-MOV.
080900     MOVE MOV-CTA-DESTINO TO DIA-CTA-NUM.
081000     MOVE MOV-IMPORTE TO DIA-IMP.
081100     MOVE DESC-TRASPASO-DEST TO DIA-DESC.
081200     PERFORM 0300-ESCRIBIR-DIARIO THRU 0300-EXIT.
081300*    EL TRASPASO CUENTA COMO UN RETIRO Y UN DEPOSITO A EFECTOS
081400*    DE LOS TOTALES DEL RESUMEN, PERO SOLO SUMA UNA VEZ EN
081500*    CONT-TRASPASOS. SE ACTUALIZA LA FECHA DE ULTIMO MOVIMIENTO
081600*    EN LAS DOS CUENTAS AFECTADAS.
081700
081800     MOVE "Y" TO RESULT-OPER.
081900     ADD 1 TO CONT-TRASPASOS.
082000     ADD MOV-IMPORTE-R TO TOT-RETIROS.
082100     ADD MOV-IMPORTE-R TO TOT-DEPOSITOS.
082200     MOVE MOV-FECHA TO TC-FECHA-ULT-MOV(IX-CTA).
082300     MOVE MOV-FECHA TO TC-FECHA-ULT-MOV(IX-DEST).
082400 0230-EXIT.
082500     EXIT.
082600
082700*---------------------------------------------------------------
082800* CALCULO Y ABONO DE INTERES MENSUAL (SIS-0130)
082900* SOLO SOBRE CUENTAS ACTIVAS. TIPO DE INTERES SEGUN CTA-TIPO:
083000* AHORRO 2%, PREMIUM 3.5%, CORRIENTE (Y CUALQUIER OTRO) 0.5%.
083100* SI EL SALDO ES <= 0 O LA CUENTA ESTA INACTIVA, EL INTERES ES
083200* CERO Y NO SE ABONA NI SE ESCRIBE DIARIO (NO ES UN RECHAZO).
083300*---------------------------------------------------------------
083400 0240-OPER-INTERES.
083500*    ESTA OPERACION SE LANZA DESDE EL PROCESO DE FIN DE MES;
083600*    NO ES UNA SOLICITUD QUE PUEDA RECHAZARSE POR VALIDACION DE
083700*    NEGOCIO, SOLO PUEDE RESULTAR EN INTERES CERO.
083800     MOVE ZERO TO INTERES-CALC.
083900     IF NOT TC-ESTA-ACTIVA(IX-CTA)
084000         GO TO 0240-SIN-INTERES.
084100     IF TC-SALDO-R(IX-CTA) NOT > ZERO
084200         GO TO 0240-SIN-INTERES.
084300*    TIPO SEGUN LA CLASE DE CUENTA (SIS-0130): AHORRO 2% ANUAL
084400*    MENSUALIZADO, PREMIUM 3.5%, CORRIENTE (Y CUALQUIER OTRA
084500*    CLASE NO PREVISTA) 0.5% POR DEFECTO. EL CALCULO SE HACE
084600*    SOBRE EL SALDO EN CENTIMOS (TC-SALDO-R), REDONDEANDO EL
084700*    RESULTADO A CENTIMOS ENTEROS (SIS-0206).
084800     IF TC-AHORRO(IX-CTA)
084900         COMPUTE INTERES-CALC ROUNDED =
085000                 TC-SALDO-R(IX-CTA) * 0.02
085100         GO TO 0240-COMPROBAR.
085200     IF TC-PREMIUM(IX-CTA)
085300         COMPUTE INTERES-CALC ROUNDED =
085400                 TC-SALDO-R(IX-CTA) * 0.035
085500         GO TO 0240-COMPROBAR.
085600     COMPUTE INTERES-CALC ROUNDED =
085700             TC-SALDO-R(IX-CTA) * 0.005.
085800 0240-COMPROBAR.
085900*    EL REDONDEO PUEDE DEJAR EL INTERES EN CERO PARA SALDOS MUY
086000*    PEQUENOS; ESE CASO SE TRATA IGUAL QUE CUENTA INACTIVA.
086100     IF INTERES-CALC NOT > ZERO
086200         GO TO 0240-SIN-INTERES.
086300     ADD INTERES-CALC TO TC-SALDO-R(IX-CTA).
086400     MOVE "Y" TO RESULT-OPER.
086500*    APUNTE DE DIARIO Y CIFRAS DE CONTROL DEL INTERES ABONADO.
086600     MOVE "INTEREST    " TO DIA-TIPO-MOV.
086700     MOVE MOV-CTA-NUMERO TO DIA-CTA-NUM.
086800     MOVE INTERES-CALC TO DIA-IMP-R.
086900     MOVE "MONTHLY INTEREST              " TO DIA-DESC.
087000     PERFORM 0300-ESCRIBIR-DIARIO THRU 0300-EXIT.
087100     ADD 1 TO CONT-INTERESES.
087200     ADD INTERES-CALC TO TOT-INTERESES.
087300     MOVE MOV-FECHA TO TC-FECHA-ULT-MOV(IX-CTA).
087400     GO TO 0240-EXIT.
087500 0240-SIN-INTERES.
087600*    INTERES CERO: NO ES RECHAZO, SIMPLEMENTE NO HAY NADA QUE
087700*    ABONAR NI DIARIO QUE ESCRIBIR (SIS-0130). SE INFORMA COMO
087800*    ACEPTADA CON IMPORTE CERO PARA LA LINEA DE DETALLE.
087900     MOVE "Y" TO RESULT-OPER.
088000 0240-EXIT.
088100     EXIT.
088200
088300*---------------------------------------------------------------
088400* CIERRE DE CUENTA (SIS-0130 / SIS-0138)
088500* SOLO PERMITIDO CON SALDO EXACTAMENTE CERO; NO SE COMPRUEBA EL
088600* INDICADOR DE ACTIVA (SIS-0138). SI EL SALDO NO ES CERO, LA
088700* OPERACION NO HACE NADA Y SE RECHAZA.
088800*---------------------------------------------------------------
088900 0250-OPER-CIERRE.
089000*    UNICA CONDICION PARA CERRAR: SALDO EXACTAMENTE CERO. NO SE
089100*    EXIGE QUE LA CUENTA ESTUVIERA ACTIVA (SIS-0138) PORQUE UNA
089200*    CUENTA YA CERRADA SIEMPRE TIENE SALDO CERO Y VOLVER A
089300*    CERRARLA ES INOCUO.
089400     IF TC-SALDO-R(IX-CTA) NOT = ZERO
089500         MOVE "SALDO DISTINTO DE CERO" TO MOTIVO-RECHAZO
089600         ADD 1 TO CONT-RECHAZOS
089700         ADD 1 TO CONT-RECH-VALIDAC
089800         GO TO 0250-EXIT.
089900     MOVE "N" TO TC-ACTIVA(IX-CTA).
090000     MOVE "Y" TO RESULT-OPER.
090100*    APUNTE DE DIARIO DEL CIERRE, CON IMPORTE CERO.
090200     MOVE "CLOSURE     " TO DIA-TIPO-MOV.
090300     MOVE MOV-CTA-NUMERO TO DIA-CTA-NUM.
090400     MOVE ZERO TO DIA-IMP-R.
090500     MOVE "ACCOUNT CLOSED                 " TO DIA-DESC.
090600     PERFORM 0300-ESCRIBIR-DIARIO THRU 0300-EXIT.
090700     ADD 1 TO CONT-CIERRES.
090800     MOVE MOV-FECHA TO TC-FECHA-ULT-MOV(IX-CTA).
090900 0250-EXIT.
091000     EXIT.
091100
091200*---------------------------------------------------------------
091300* ESCRITURA DE UN REGISTRO EN EL DIARIO DE MOVIMIENTOS
091400* TOMA DIA-CTA-NUM, DIA-IMP, DIA-DESC Y DIA-TIPO-MOV,
091500* QUE EL PARRAFO LLAMANTE DEJA PREPARADOS ANTES DEL PERFORM.
091600*---------------------------------------------------------------
091700 0300-ESCRIBIR-DIARIO.
091800*    LA FECHA DEL APUNTE ES LA DE LA SOLICITUD, NO LA DEL RELOJ
091900*    DEL SISTEMA (MISMO CRITERIO DE Y2K-0007 QUE FECHA-HOY).
092000     MOVE DIA-CTA-NUM TO DIA-CTA-NUMERO.
092100     MOVE DIA-IMP TO DIA-IMPORTE.
092200     MOVE DIA-DESC TO DIA-DESCRIPCION.
092300     MOVE MOV-FECHA TO DIA-FECHA.
092400     WRITE DIA-REGISTRO.
092500 0300-EXIT.
092600     EXIT.
092700
092800*---------------------------------------------------------------
092900* ESCRITURA DE LA LINEA DE DETALLE DEL INFORME RESUMEN, UNA POR
093000* CADA SOLICITUD DE MOVIMIENTO LEIDA (ACEPTADA O RECHAZADA)
093100*---------------------------------------------------------------
093200 0130-ESCRIBIR-LINEA-DETALLE.
093300     MOVE SPACES TO LIN-DETALLE.
093400     MOVE MOV-CTA-NUMERO TO LD-CUENTA.
093500     MOVE MOV-IMPORTE-V99 TO LD-IMPORTE.
093600*    TEXTO DE OPERACION SEGUN EL CODIGO DE LA SOLICITUD; LA
093700*    RAMA FINAL SOLO SE ALCANZA SI 0105-TRATAR-MOVIMIENTO YA
093800*    HUBIERA RECHAZADO EL CODIGO, ASI QUE ES INALCANZABLE EN
093900*    LA PRACTICA (SE MANTIENE POR SIMETRIA CON EL RESTO DE LA
094000*    CADENA DE IF).
094100     IF MOV-OP-DEPOSITO
094200         MOVE "DEPOSITO" TO LD-OPERACION
094300     ELSE
094400     IF MOV-OP-RETIRO
094500         MOVE "RETIRO" TO LD-OPERACION
094600     ELSE
094700     IF MOV-OP-TRASPASO
094800         MOVE "TRASPASO" TO LD-OPERACION
094900     ELSE
095000     IF MOV-OP-INTERES
095100         MOVE "INTERES" TO LD-OPERACION
095200     ELSE
095300     IF MOV-OP-CIERRE
095400         MOVE "CIERRE" TO LD-OPERACION
095500     ELSE
095600         MOVE "DESCONOCIDA" TO LD-OPERACION.
095700*    RESULTADO Y MOTIVO SEGUN EL VEREDICTO DEJADO EN RESULT-OPER
095800*    POR EL PARRAFO 02XX QUE ATENDIO LA SOLICITUD.
095900     IF OPER-CON-EXITO
096000         MOVE "ACEPTADA" TO LD-RESULTADO
096100         MOVE SPACES TO LD-MOTIVO
096200     ELSE
096300         MOVE "RECHAZADA" TO LD-RESULTADO
096400         MOVE MOTIVO-RECHAZO TO LD-MOTIVO.
096500     WRITE LIN-RESUMEN FROM LIN-DETALLE.
096600     ADD 1 TO LINEA-CONT.
096700 0130-EXIT.
096800     EXIT.
096900
097000*---------------------------------------------------------------
097100* VOLCADO DE LA TABLA DE CUENTAS ACTUALIZADA AL MAESTRO DE SALIDA
097200*---------------------------------------------------------------
097300 0500-GRABAR-CUENTAS.
097400*    RECORRE LA TABLA-CUENTAS EN EL MISMO ORDEN EN QUE SE CARGO
097500*    EN 0020-CARGAR-CUENTAS; NO SE REORDENA POR NUMERO DE CUENTA.
097600     IF NUM-CUENTAS = ZERO
097700         GO TO 0500-EXIT.
097800     SET IX-CTA TO 1.
097900 0501-GRABAR-UNA.
098000     MOVE TC-ENTRADA(IX-CTA) TO CTS-REGISTRO.
098100     WRITE CTS-REGISTRO.
098200     IF IX-CTA >= NUM-CUENTAS
098300         GO TO 0500-EXIT.
098400     SET IX-CTA UP BY 1.
098500     GO TO 0501-GRABAR-UNA.
098600 0500-EXIT.
098700     EXIT.
098800
098900*---------------------------------------------------------------
099000* EMISION DEL BLOQUE DE TOTALES DEL INFORME RESUMEN DE CONTROL.
099100* LA CABECERA YA SE ESCRIBIO EN 0140-EMITIR-CABECERA, ANTES DE LA
099200* PRIMERA LINEA DE DETALLE (SIS-0207); AQUI SOLO VA EL CIERRE.
099300*---------------------------------------------------------------
099400 0600-EMITIR-RESUMEN.
099500     MOVE SPACES TO LIN-TOTAL.
099600     MOVE "CUENTAS CARGADAS" TO LT-ETIQUETA.
099700     MOVE NUM-CUENTAS TO LT-CONTADOR.
099800     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 2 LINES.
099900*    CUENTAS DEL MAESTRO RECHAZADAS EN LA CARGA POR VALIDACION
100000*    (SIS-0208); NO CUENTAN EN CUENTAS CARGADAS.
100100     MOVE SPACES TO LIN-TOTAL.
100200     MOVE "CUENTAS RECHAZADAS AL ALTA" TO LT-ETIQUETA.
100300     MOVE CONT-CTAS-RECHAZADAS TO LT-CONTADOR.
100400     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
100500*    UN RENGLON POR CADA CLASE DE OPERACION ACEPTADA, CON SU
100600*    CONTADOR Y, CUANDO PROCEDE, EL IMPORTE ACUMULADO.
100700     MOVE SPACES TO LIN-TOTAL.
100800     MOVE "DEPOSITOS ACEPTADOS" TO LT-ETIQUETA.
100900     MOVE CONT-DEPOSITOS TO LT-CONTADOR.
101000     MOVE TOT-DEPOSITOS-V99 TO LT-IMPORTE.
101100     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
101200     MOVE SPACES TO LIN-TOTAL.
101300     MOVE "RETIROS ACEPTADOS" TO LT-ETIQUETA.
101400     MOVE CONT-RETIROS TO LT-CONTADOR.
101500     MOVE TOT-RETIROS-V99 TO LT-IMPORTE.
101600     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
101700     MOVE SPACES TO LIN-TOTAL.
101800*    LOS TRASPASOS NO LLEVAN IMPORTE ACUMULADO PROPIO: EL
101900*    MOVIMIENTO DE FONDOS YA QUEDA REFLEJADO EN LOS TOTALES DE
102000*    DEPOSITOS Y RETIROS DE LAS DOS CUENTAS AFECTADAS.
102100     MOVE "TRASPASOS ACEPTADOS" TO LT-ETIQUETA.
102200     MOVE CONT-TRASPASOS TO LT-CONTADOR.
102300     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
102400     MOVE SPACES TO LIN-TOTAL.
102500     MOVE "INTERESES LIQUIDADOS" TO LT-ETIQUETA.
102600     MOVE CONT-INTERESES TO LT-CONTADOR.
102700     MOVE TOT-INTERESES-V99 TO LT-IMPORTE.
102800     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
102900     MOVE SPACES TO LIN-TOTAL.
103000     MOVE "CUENTAS CERRADAS" TO LT-ETIQUETA.
103100     MOVE CONT-CIERRES TO LT-CONTADOR.
103200     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
103300     MOVE SPACES TO LIN-TOTAL.
103400*    TOTAL DE RECHAZOS SEGUIDO DE SU DESGLOSE POR MOTIVO, EN EL
103500*    MISMO ORDEN QUE LOS CONTADORES DE CONTADORES (SIS-0188).
103600     MOVE "MOVIMIENTOS RECHAZADOS" TO LT-ETIQUETA.
103700     MOVE CONT-RECHAZOS TO LT-CONTADOR.
103800     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 2 LINES.
103900     MOVE SPACES TO LIN-TOTAL.
104000     MOVE "  CUENTA NO ENCONTRADA" TO LT-ETIQUETA.
104100     MOVE CONT-RECH-NOENC TO LT-CONTADOR.
104200     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
104300     MOVE SPACES TO LIN-TOTAL.
104400     MOVE "  CUENTA DESTINO" TO LT-ETIQUETA.
104500     MOVE CONT-RECH-DESTINO TO LT-CONTADOR.
104600     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
104700     MOVE SPACES TO LIN-TOTAL.
104800     MOVE "  VALIDACION DE NEGOCIO" TO LT-ETIQUETA.
104900     MOVE CONT-RECH-VALIDAC TO LT-CONTADOR.
105000     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
105100     MOVE SPACES TO LIN-TOTAL.
105200     MOVE "  CODIGO DE OPERACION" TO LT-ETIQUETA.
105300     MOVE CONT-RECH-OPER TO LT-CONTADOR.
105400     WRITE LIN-RESUMEN FROM LIN-TOTAL AFTER ADVANCING 1 LINE.
105500 0600-EXIT.
105600     EXIT.
105700
105800*---------------------------------------------------------------
105900* CIERRE ORDENADO DE TODOS LOS FICHEROS DEL PROCESO
106000*---------------------------------------------------------------
106100 0900-CERRAR-FICHEROS.
106200*    MAESTRO DE ENTRADA - YA CONSUMIDO EN 0020-CARGAR-CUENTAS.
106300     CLOSE CTA-MSTR-ENT.
106400*    MAESTRO DE SALIDA - YA ESCRITO POR 0500-GRABAR-CUENTAS.
106500     CLOSE CTA-MSTR-SAL.
106600*    SOLICITUDES DE MOVIMIENTO - YA CONSUMIDAS EN 0100.
106700     CLOSE MOV-ENTRADA.
106800*    DIARIO DE MOVIMIENTOS ACEPTADOS.
106900     CLOSE DIA-SALIDA.
107000*    INFORME RESUMEN DE CONTROL.
107100     CLOSE RESUMEN-SALIDA.
107200 0900-EXIT.
107300     EXIT.
